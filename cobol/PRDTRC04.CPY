000100*================================================================*
000200*    COPYBOOK......: PRDTRC04                                   *
000300*    PROJECT.......: PRODTRAC - PRODUCTION TRACING BATCH CORE   *
000400*    GOAL..........: INDIRECT-WORK-MASTER LAYOUT, KEYED BY       *
000500*                     WORK-CODE (E.G. A01).  RECLEN 41 - SORTED  *
000600*                     BY WORK-CODE ASCENDING.                   *
000700*----------------------------------------------------------------*
000800*    CHANGE LOG..........................................:      *
000900*    1992-08-19 RMM  0000  ORIGINAL LAYOUT.                      *
001000*----------------------------------------------------------------*
001100*    NOTE - THIS LAYOUT IS EXACTLY 41 BYTES WITH NO SPARE BYTE;   *
001200*    NO TRAILING FILLER IS CARRIED SO THE PHYSICAL RECLEN STAYS   *
001300*    AT THE SAME 41 BYTES THE READER PROGRAMS WERE BUILT AGAINST. *
001400 03  PRDTRC04-WORK-CODE              PIC X(03).
001500 03  PRDTRC04-RECORD-NAME            PIC X(32).
001600 03  PRDTRC04-LCD-LABEL              PIC X(06).
