000100*================================================================*
000200*    COPYBOOK......: PRDTRC05                                   *
000300*    PROJECT.......: PRODTRAC - PRODUCTION TRACING BATCH CORE   *
000400*    GOAL..........: SCAN-TRANSACTION LAYOUT - ONE PER SCAN      *
000500*                     EVENT, IN CHRONOLOGICAL ORDER.  RECLEN 416.*
000600*----------------------------------------------------------------*
000700*    CHANGE LOG..........................................:      *
000800*    1997-04-02 LCS  0000  ORIGINAL LAYOUT - REPLACES THE ON-LINE *
000900*                     SYSTEM'S SERIAL-PORT SCAN EVENT.           *
001000*----------------------------------------------------------------*
001100*    NOTE - THIS LAYOUT IS EXACTLY 416 BYTES WITH NO SPARE BYTE;  *
001200*    NO TRAILING FILLER IS CARRIED SO THE PHYSICAL RECLEN STAYS   *
001300*    AT THE SAME 416 BYTES THE READER PROGRAM WAS BUILT AGAINST.  *
001400 03  PRDTRC05-SCAN-TS                PIC X(14).
001500 03  PRDTRC05-PORT-ID                PIC X(02).
001600 03  PRDTRC05-QR-TEXT                PIC X(400).
