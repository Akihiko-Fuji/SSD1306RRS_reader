000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     PTRC0001.
000600 AUTHOR.         W H KOVACS.
000700 INSTALLATION.   GREENWOOD DIE AND STAMPING - MIS DEPT.
000800 DATE-WRITTEN.   14/03/1989.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       COMPANY CONFIDENTIAL - SHOP FLOOR SYSTEMS ONLY.
001100*----------------------------------------------------------------*
001200*                GREENWOOD DIE AND STAMPING - MIS DEPT           *
001300*                     PRODUCTION SYSTEMS GROUP                   *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: PTRC0001.                                     *
001600*    ANALYST.....: W H KOVACS                                    *
001700*    PROGRAMMER..: W H KOVACS                                    *
001800*    DATE........: 14/03/1989                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: PRODTRAC - PRODUCTION TRACING BATCH CORE      *
002100*----------------------------------------------------------------*
002200*    GOAL........: READ THE SHOP-FLOOR QR SCAN TRANSACTION FILE, *
002300*                  CLASSIFY EACH SCAN, MAINTAIN THE PRODUCTION   *
002400*                  WORK-RECORD TABLE (OPEN/CLOSE/SWITCH), AND    *
002500*                  PRODUCE THE PRODUCTION-RECORD OUTPUT, THE     *
002600*                  FALLBACK AUDIT LOG AND THE RUN REPORT.        *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   SCANTRN         00416       PRDTRC05         *
003000*                   STNCFG          00023       PRDTRC06         *
003100*                   WKRMST          00082       PRDTRC02         *
003200*                   PRCMST          00083       PRDTRC03         *
003300*                   INDMST          00041       PRDTRC04         *
003400*                   PRODOUT         VARIES      PRDTRC01         *
003500*                   FBKLOG          00132       NONE             *
003600*                   RUNRPT          00132       NONE             *
003700*----------------------------------------------------------------*
003800*    TABLE DB2...:  NONE.                                        *
003900*----------------------------------------------------------------*
004000*    CHANGE LOG...........................................:      *
004100*    1989-03-14 WHK  CR-0001  ORIGINAL PROGRAM - REPLACES THE     CR-0001 
004200*                     SHOP-FLOOR LCD READER'S ON-LINE LOGIC WITH *
004300*                     A NIGHTLY BATCH RECAST OF THE SAME RULES.  *
004400*    1989-05-02 WHK  CR-0014  ADDED PAIR-MODE WORKER HANDLING.    CR-0014 
004500*    1990-01-22 WHK  CR-0029  ADDED INDIRECT-WORK QR HANDLING.    CR-0029 
004600*    1991-06-11 RMM  CR-0088  ADDED STATUS (REWORK) QR HANDLING   CR-0088 
004700*                     AND THE ONE-SHOT PENDING-STATUS RULE.       *
004800*    1992-09-03 RMM  CR-0103  FALLBACK CLOSE RETRY ADDED AFTER    CR-0103 
004900*                     SHIFT SUPERVISORS REPORTED LOST CLOSES ON   *
005000*                     THE EARLY-MORNING SHIFT CHANGE.             *
005100*    1993-11-29 LCS  CR-0140  CONTROL-BREAK SUBTOTALS ADDED TO    CR-0140 
005200*                     THE RUN REPORT, BY PORT-ID.                 *
005300*    1995-02-17 LCS  CR-0162  LOOKBACK WINDOW FOR CLOSE WIDENED   CR-0162 
005400*                     TO TWO DAYS FOR THE NIGHT-SHIFT CROSSOVER.  *
005500*    1996-08-06 LCS  PR-0201  FIXED MAKE-CHECK-NO-LCD 7-10 CASE   PR-0201 
005600*                     RETURNING GARBAGE INSTEAD OF SPACES.        *
005700*    1998-09-08 AMF  Y2K-017  SEISANBI YYMMDD NOW MAPPED 00-99 TO Y2K-017 
005800*                     2000-2099; SEISANBI-DT ADDED AS YYYYMMDD.   *
005900*    1999-01-05 AMF  Y2K-031  DATE-ARITHMETIC DAY-COUNT ROUTINE   Y2K-031 
006000*                     RE-VERIFIED ACROSS THE CENTURY BOUNDARY.   *
006100*    2001-04-19 AMF  PR-0244  MISSING-MASTER LABEL POLICY MADE    PR-0244 
006200*                     CONFIGURABLE (LABEL/EMPTY/RAW/PREFIXED).    *
006300*    2004-10-02 DJT  PR-0280  ERROR QR NOW TRUNCATES QR TEXT TO   PR-0280 
006400*                     400 BYTES BEFORE RECORDING, PER THE READER  *
006500*                     VENDOR'S MAXIMUM FRAME SIZE CHANGE.         *
006600*    2009-03-30 DJT  PR-0311  PORT SUBTOTAL SECONDS OVERFLOWED ON PR-0311 
006700*                     A STUCK READER LEFT RUNNING ALL WEEKEND;    *
006800*                     WIDENED WRK-TOT-WORK-SECONDS TO 9(9).       *
006900*    2012-07-12 DJT  PR-0339  RETIRED THE OLD CONFIG.INI READER;  PR-0339 
007000*                     STATION-CONFIG FILE REPLACES IT HERE TOO.   *
007001*    2014-03-11 DJT  PR-0318  QA FOUND THREE DEFECTS IN THE       PR-0318 
007002*                     CLOSE-WINDOW/AUDIT-LOG PATH: FALLBACK LOG   *
007003*                     LINE WAS DATE-ONLY, NOT A FULL TIMESTAMP;   *
007004*                     5320'S LOOKBACK WAS A FLAT 48-HOUR ELAPSED  *
007005*                     TEST INSTEAD OF THE CALENDAR-DAY WINDOW     *
007006*                     PER CR-0162; AND THE STATUS-LABEL           *
007007*                     FORMATTER DOCUMENTED IN THE UNIT MAP WAS    *
007008*                     NEVER WRITTEN.  ALL THREE FIXED.            *
007009*    2014-05-06 DJT  PR-0322  SECOND QA PASS ON THE RUN-REPORT:   PR-0322 
007010*                     (1) 7100'S PAIR-GAP CHECK WAS REUSING       *
007011*                     WRK-ELAPSED-SEC AS SCRATCH, AND 2000 NEVER   *
007012*                     RESET IT, SO A WRKR/STAT/PROC SCAN COULD     *
007013*                     PRINT A TIMER/SECONDS VALUE LEFT OVER FROM   *
007014*                     SOME EARLIER CLOSE OR GAP TEST.  GAVE 7100   *
007015*                     ITS OWN WRK-PAIR-GAP-SEC AND 2000 NOW        *
007016*                     INITIALIZES THE DISPLAY FIELDS EVERY CYCLE.  *
007017*                     (2) DROPPED THE CHKNO REPORT COLUMN - IT WAS *
007018*                     NEVER IN THE DETAIL-LINE SPEC AND WENT STALE *
007019*                     THE SAME WAY ON NON-PRODUCTION SCAN TYPES;   *
007020*                     8100-FORMAT-CHECKNO-LCD IS STILL CALLED, NOW *
007021*                     FROM 4000-FIELD-EXTRACT.                    *
007022*    2014-06-18 WHK  PR-0346  SHOP STANDARD REVIEW: 9000-SERIES   PR-0346 
007023*                     FILE-STATUS TESTS NOW PERFORM ... THRU THEIR  *
007024*                     EXIT PARAGRAPHS AND GO TO PAST THE ABEND CALL *
007025*                     ON A GOOD STATUS, MATCHING THE CONTROL-FLOW   *
007026*                     CONVENTION USED ELSEWHERE IN THE SHOP'S CODE. *
007100*----------------------------------------------------------------*
007200*================================================================*
007300*           E N V I R O N M E N T      D I V I S I O N           *
007400*================================================================*
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800      C01 IS TOP-OF-FORM.
007900
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200
008300     SELECT SCANTRN       ASSIGN TO UTS-S-SCANTRN
008400      ORGANIZATION IS     SEQUENTIAL
008500      ACCESS MODE  IS     SEQUENTIAL
008600      FILE STATUS  IS     WRK-FS-SCANTRN.
008700
008800     SELECT STNCFG        ASSIGN TO UTS-S-STNCFG
008900      ORGANIZATION IS     SEQUENTIAL
009000      ACCESS MODE  IS     SEQUENTIAL
009100      FILE STATUS  IS     WRK-FS-STNCFG.
009200
009300     SELECT WKRMST        ASSIGN TO UTS-S-WKRMST
009400      ORGANIZATION IS     SEQUENTIAL
009500      ACCESS MODE  IS     SEQUENTIAL
009600      FILE STATUS  IS     WRK-FS-WKRMST.
009700
009800     SELECT PRCMST        ASSIGN TO UTS-S-PRCMST
009900      ORGANIZATION IS     SEQUENTIAL
010000      ACCESS MODE  IS     SEQUENTIAL
010100      FILE STATUS  IS     WRK-FS-PRCMST.
010200
010300     SELECT INDMST        ASSIGN TO UTS-S-INDMST
010400      ORGANIZATION IS     SEQUENTIAL
010500      ACCESS MODE  IS     SEQUENTIAL
010600      FILE STATUS  IS     WRK-FS-INDMST.
010700
010800     SELECT PRODOUT       ASSIGN TO UTS-S-PRODOUT
010900      ORGANIZATION IS     SEQUENTIAL
011000      ACCESS MODE  IS     SEQUENTIAL
011100      FILE STATUS  IS     WRK-FS-PRODOUT.
011200
011300     SELECT FBKLOG        ASSIGN TO UTS-S-FBKLOG
011400      ORGANIZATION IS     LINE SEQUENTIAL
011500      FILE STATUS  IS     WRK-FS-FBKLOG.
011600
011700     SELECT RUNRPT        ASSIGN TO UTS-S-RUNRPT
011800      ORGANIZATION IS     LINE SEQUENTIAL
011900      FILE STATUS  IS     WRK-FS-RUNRPT.
012000
012100*================================================================*
012200*                  D A T A      D I V I S I O N                  *
012300*================================================================*
012400 DATA DIVISION.
012500 FILE SECTION.
012600*
012700 FD SCANTRN
012800     RECORDING MODE IS F
012900     LABEL RECORD   IS STANDARD
013000     BLOCK CONTAINS 00 RECORDS.
013100 01 FD-REG-SCANTRN    PIC X(416).
013200
013300 FD STNCFG
013400     RECORDING MODE IS F
013500     LABEL RECORD   IS STANDARD
013600     BLOCK CONTAINS 00 RECORDS.
013700 01 FD-REG-STNCFG     PIC X(023).
013800
013900 FD WKRMST
014000     RECORDING MODE IS F
014100     LABEL RECORD   IS STANDARD
014200     BLOCK CONTAINS 00 RECORDS.
014300 01 FD-REG-WKRMST     PIC X(082).
014400
014500 FD PRCMST
014600     RECORDING MODE IS F
014700     LABEL RECORD   IS STANDARD
014800     BLOCK CONTAINS 00 RECORDS.
014900 01 FD-REG-PRCMST     PIC X(083).
015000
015100 FD INDMST
015200     RECORDING MODE IS F
015300     LABEL RECORD   IS STANDARD
015400     BLOCK CONTAINS 00 RECORDS.
015500 01 FD-REG-INDMST     PIC X(041).
015600
015700 FD PRODOUT
015800     RECORDING MODE IS F
015900     LABEL RECORD   IS STANDARD
016000     BLOCK CONTAINS 00 RECORDS.
016100*    FLAT RECORD - SEE WRK-PRODTBL-ENTRY FOR THE STRUCTURED VIEW; *
016200*    KEEPING ONLY ONE STRUCTURED COPY OF PRDTRC01 AVOIDS AN       *
016300*    AMBIGUOUS-REFERENCE SITUATION ON THE PRDTRC01- FIELD NAMES.  *
016400 01 FD-REG-PRODOUT                        PIC X(703).
016500
016600 FD FBKLOG
016700     RECORDING MODE IS F
016800     LABEL RECORD   IS STANDARD.
016900 01 FD-REG-FBKLOG     PIC X(132).
017000
017100 FD RUNRPT
017200     RECORDING MODE IS F
017300     LABEL RECORD   IS STANDARD.
017400 01 FD-REG-RUNRPT     PIC X(132).
017500
017600*-----------------------------------------------------------------*
017700*                  WORKING-STORAGE SECTION                        *
017800*-----------------------------------------------------------------*
017900 WORKING-STORAGE SECTION.
018000
018100 77 WRK-SCANTRN-EOF                         PIC X(03) VALUE SPACES.
018200 77 WRK-WKRMST-EOF                          PIC X(03) VALUE SPACES.
018300 77 WRK-PRCMST-EOF                          PIC X(03) VALUE SPACES.
018400 77 WRK-INDMST-EOF                          PIC X(03) VALUE SPACES.
018500 77 WRK-STNCFG-EOF                          PIC X(03) VALUE SPACES.
018600
018700 77 WRK-NEXT-TRACKING-SEQ     COMP           PIC 9(09) VALUE ZERO.
018800
018900*DATA FOR ERROR LOG PASSED TO THE SHOP-WIDE ABEND UTILITY.  NO       *
019000*FILLER IS CARRIED HERE - THIS GROUP IS PASSED BYTE-FOR-BYTE ON THE  *
019100*CALL USING BELOW AND MUST STAY IDENTICAL TO ABENDPGM'S LINKAGE.     *
019200 01 WRK-ERROR-LOG.
019300    03 WRK-PROGRAM                         PIC X(08) VALUE
019400                                                     'PTRC0001'  .
019500    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
019600    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
019700    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
019800    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
019900
020000*ABENDING PROGRAM - SHOP-WIDE SHARED UTILITY:
020100 77 WRK-ABEND-PGM                          PIC X(08) VALUE
020200                                                     'ABENDPGM'  .
020300
020400 01 WRK-FILE-STATUS.
020500    03 WRK-FS-SCANTRN                      PIC 9(02) VALUE ZEROS .
020600    03 WRK-FS-STNCFG                       PIC 9(02) VALUE ZEROS .
020700    03 WRK-FS-WKRMST                       PIC 9(02) VALUE ZEROS .
020800    03 WRK-FS-PRCMST                       PIC 9(02) VALUE ZEROS .
020900    03 WRK-FS-INDMST                       PIC 9(02) VALUE ZEROS .
021000    03 WRK-FS-PRODOUT                      PIC 9(02) VALUE ZEROS .
021100    03 WRK-FS-FBKLOG                       PIC 9(02) VALUE ZEROS .
021200    03 WRK-FS-RUNRPT                       PIC 9(02) VALUE ZEROS .
021300    03 FILLER                               PIC X(08).
021400
021500 01 WRK-STNCFG-REG.
021600    COPY 'PRDTRC06'.
021700
021800*    FLAT RECORDS - SEE THE xxx-ENTRY TABLES BELOW FOR THE         *
021900*    STRUCTURED VIEW OF EACH MASTER; A SINGLE STRUCTURED COPY OF   *
022000*    EACH BOOK AVOIDS AMBIGUOUS-REFERENCE ON THE FIELD NAMES.      *
022100 01 WRK-WKRMST-REG                         PIC X(82).
022200
022300 01 WRK-PRCMST-REG                         PIC X(83).
022400
022500 01 WRK-INDMST-REG                         PIC X(41).
022600
022700 01 WRK-SCANTRN-REG.
022800    COPY 'PRDTRC05'.
022900
023000*-----------------------------------------------------------------*
023100*    MASTER TABLES - LOADED ONCE AT INITIALISE, SEARCHED BY KEY    *
023200*    WITH SEARCH ALL (BINARY SEARCH) SINCE EACH INPUT FILE IS      *
023300*    CARRIED SORTED ASCENDING BY ITS KEY.  NO TRAILING FILLER ON   *
023400*    THESE THREE GROUPS - AN OCCURS ... DEPENDING ON ITEM MUST BE  *
023500*    THE LAST ITEM IN ITS RECORD.                                 *
023600*-----------------------------------------------------------------*
023700 01 WRK-WORKER-TABLE.
023800    05 WRK-WORKER-COUNT                    PIC 9(04) COMP VALUE 0.
023900    05 WRK-WORKER-ENTRY OCCURS 1 TO 9999 TIMES
024000                         DEPENDING ON WRK-WORKER-COUNT
024100                         ASCENDING KEY IS PRDTRC02-WORKER-CD
024200                         INDEXED BY WK-IDX.
024300       COPY 'PRDTRC02'.
024400
024500 01 WRK-PROCESS-TABLE.
024600    05 WRK-PROCESS-COUNT                   PIC 9(04) COMP VALUE 0.
024700    05 WRK-PROCESS-ENTRY OCCURS 1 TO 9999 TIMES
024800                         DEPENDING ON WRK-PROCESS-COUNT
024900                         ASCENDING KEY IS PRDTRC03-PROCESS-CD
025000                         INDEXED BY PC-IDX.
025100       COPY 'PRDTRC03'.
025200
025300 01 WRK-INDIRECT-TABLE.
025400    05 WRK-INDIRECT-COUNT                  PIC 9(04) COMP VALUE 0.
025500    05 WRK-INDIRECT-ENTRY OCCURS 1 TO 9999 TIMES
025600                         DEPENDING ON WRK-INDIRECT-COUNT
025700                         ASCENDING KEY IS PRDTRC04-WORK-CODE
025800                         INDEXED BY IN-IDX.
025900       COPY 'PRDTRC04'.
026000
026100*-----------------------------------------------------------------*
026200*    PRODUCTION-RECORD TABLE - HELD FOR THE WHOLE RUN, WRITTEN TO  *
026300*    PRODOUT AT END OF JOB.  TABLE SUBSCRIPT = TRACKING-SEQ.  NO   *
026400*    TRAILING FILLER - SEE THE NOTE ABOVE WRK-WORKER-TABLE.        *
026500*-----------------------------------------------------------------*
026600 01 WRK-PRODTBL.
026700    05 WRK-PRODTBL-COUNT                   PIC 9(08) COMP VALUE 0.
026800    05 WRK-PRODTBL-ENTRY OCCURS 1 TO 99999 TIMES
026900                         DEPENDING ON WRK-PRODTBL-COUNT
027000                         INDEXED BY PR-IDX.
027100       COPY 'PRDTRC01'.
027200
027300*-----------------------------------------------------------------*
027400*    PER-PORT RUNTIME STATE - FIXED TABLE, DIRECT-INDEXED BY THE   *
027500*    NUMERIC VALUE OF PORT-ID + 1 (SO PORT "00" MAPS TO ENTRY 1).  *
027600*-----------------------------------------------------------------*
027700 01 WRK-PORT-TABLE.
027800    05 WRK-PORT-ENTRY OCCURS 100 TIMES.
027900       10 WRK-PORT-WORKER1-CD              PIC X(10).
028000       10 WRK-PORT-WORKER2-CD              PIC X(10).
028100       10 WRK-PORT-PROCESS-CD              PIC X(05).
028200       10 WRK-PORT-LAST-QR                 PIC X(400).
028300       10 WRK-PORT-PENDING-STATUS          PIC X(32).
028400       10 WRK-PORT-PENDING-FLAG            PIC X(01).
028500          88 WRK-PORT-PENDING-YES                VALUE 'Y'.
028600          88 WRK-PORT-PENDING-NO                 VALUE 'N'.
028700       10 WRK-PORT-WORK-STATUS             PIC X(01).
028800          88 WRK-PORT-ST-WAITING                 VALUE 'W'.
028900          88 WRK-PORT-ST-WORKING                 VALUE 'K'.
029000          88 WRK-PORT-ST-ENDED                   VALUE 'E'.
029001*    PR-0318 (2014-03-11 DJT) - 'R' RESERVED FOR THE FALLBACK-      *
029002*    CLOSE RETRY PATH (5400); NOT SET BY ANY CURRENT BATCH LOGIC,   *
029003*    BUT 8400-FORMAT-STATUS-LABEL STILL HAS TO SPEAK IT.            *
029004          88 WRK-PORT-ST-RETRY                   VALUE 'R'.
029100       10 WRK-PORT-START-TS                PIC X(14).
029200       10 WRK-PORT-PAIR-MODE               PIC X(01).
029300          88 WRK-PORT-PAIR-YES                   VALUE 'Y'.
029400          88 WRK-PORT-PAIR-NO                     VALUE 'N'.
029500       10 WRK-PORT-RECENT-CNT              PIC 9(01) COMP.
029600       10 WRK-PORT-RECENT-1                PIC X(10).
029700       10 WRK-PORT-RECENT-2                PIC X(10).
029800       10 WRK-PORT-RECENT-3                PIC X(10).
029900       10 WRK-PORT-LAST-WKR-TS             PIC X(14).
030000       10 WRK-PORT-DFLT-WORKER             PIC X(10).
030100       10 WRK-PORT-DFLT-PROCESS            PIC X(05).
030200       10 WRK-PORT-FACTORY-CD              PIC X(06).
030300       10 WRK-PORT-SUB-OPENED              PIC 9(07) COMP.
030400       10 WRK-PORT-SUB-CLOSED              PIC 9(07) COMP.
030500       10 WRK-PORT-SUB-SECONDS             PIC 9(09) COMP.
030600       10 WRK-PORT-SEEN-FLAG               PIC X(01).
030700          88 WRK-PORT-SEEN-YES                   VALUE 'Y'.
030800          88 WRK-PORT-SEEN-NO                     VALUE 'N'.
030900       10 FILLER                           PIC X(10).
031000
031100 01 WRK-PORT-NUM                           PIC 9(02).
031200 01 WRK-PORT-SUBSCR                        PIC 9(03) COMP.
031300
031400*-----------------------------------------------------------------*
031500*    STATUS-MAPPING (REWORK) TABLE - FIXED, 5 ENTRIES.             *
031600*-----------------------------------------------------------------*
031700 01 WRK-STATUS-MAP.
031800    05 WRK-STATUS-ENTRY OCCURS 5 TIMES INDEXED BY SM-IDX.
031900       10 WRK-STATUS-CODE                 PIC X(12).
032000       10 WRK-STATUS-LABEL                PIC X(32).
032100    05 FILLER                              PIC X(08).
032200
032300*-----------------------------------------------------------------*
032400*    RUN TOTALS.                                                   *
032500*-----------------------------------------------------------------*
032600 01 WRK-RUN-TOTALS.
032700    05 WRK-TOT-SCANS-READ                  PIC 9(09) COMP VALUE 0.
032800    05 WRK-TOT-OPENED                      PIC 9(09) COMP VALUE 0.
032900    05 WRK-TOT-CLOSED                      PIC 9(09) COMP VALUE 0.
033000    05 WRK-TOT-ERRORS                      PIC 9(09) COMP VALUE 0.
033100    05 WRK-TOT-WORK-SECONDS                PIC 9(09) COMP VALUE 0.
033200    05 WRK-TOT-TYPE-END                    PIC 9(09) COMP VALUE 0.
033300    05 WRK-TOT-TYPE-STAT                   PIC 9(09) COMP VALUE 0.
033400    05 WRK-TOT-TYPE-PROC                   PIC 9(09) COMP VALUE 0.
033500    05 WRK-TOT-TYPE-WORKER                 PIC 9(09) COMP VALUE 0.
033600    05 WRK-TOT-TYPE-INDIRECT               PIC 9(09) COMP VALUE 0.
033700    05 WRK-TOT-TYPE-SWITCH                 PIC 9(09) COMP VALUE 0.
033800    05 WRK-TOT-TYPE-FIRST                  PIC 9(09) COMP VALUE 0.
033900    05 WRK-TOT-TYPE-ERROR                  PIC 9(09) COMP VALUE 0.
034000    05 FILLER                              PIC X(08).
034100
034200*-----------------------------------------------------------------*
034300*    CURRENT-SCAN WORKING FIELDS.                                  *
034400*-----------------------------------------------------------------*
034500 01 WRK-QR-WORK.
034600    05 WRK-QR-TEXT                         PIC X(400).
034700    05 WRK-QR-LEN                          PIC 9(03) COMP.
034800    05 WRK-QR-TYPE                         PIC X(04).
034900    05 WRK-QR-ACTION                       PIC X(06).
035000    05 FILLER                              PIC X(08).
035100
035200 01 WRK-SCAN-SUBSCR-FLAGS.
035300    05 WRK-SCAN-FOUND-FLAG                 PIC X(01).
035400       88 WRK-SCAN-FOUND-YES                      VALUE 'Y'.
035500       88 WRK-SCAN-FOUND-NO                        VALUE 'N'.
035600    05 FILLER                              PIC X(09).
035700
035800*-----------------------------------------------------------------*
035900*    FIELD-EXTRACT RESULTS.                                        *
036000*-----------------------------------------------------------------*
036100 01 WRK-EXTRACT.
036200    05 WRK-EXT-VALID-FLAG                  PIC X(01).
036300       88 WRK-EXT-VALID                            VALUE 'Y'.
036400       88 WRK-EXT-INVALID                          VALUE 'N'.
036500    05 WRK-EXT-SEISAN-TEHAI-NO             PIC X(12).
036600    05 WRK-EXT-SEISAN-TEHAI-SUB-NO         PIC X(03).
036700    05 WRK-EXT-JUCHU-NO                    PIC X(11).
036800    05 WRK-EXT-CHECK-NO                    PIC X(13).
036900    05 WRK-EXT-DAISU-NO                    PIC X(07).
037000    05 WRK-EXT-KYOTEN-CD                   PIC X(06).
037100    05 WRK-EXT-SEISAKUSHO-FUKA-CD          PIC X(06).
037200    05 WRK-EXT-SEISAKUSHO-MAE-CD           PIC X(06).
037300    05 WRK-EXT-SEISAKUSHO-ATO-CD           PIC X(06).
037400    05 WRK-EXT-SHOHINGUN-CD                PIC X(01).
037500    05 WRK-EXT-SEISANBI                    PIC X(06).
037600    05 WRK-EXT-SEISANBI-DT                 PIC X(08).
037700    05 WRK-EXT-SEISAN-CHECK-SUB-NO         PIC X(03).
037800    05 WRK-EXT-SHUKKABI                    PIC X(06).
037900    05 WRK-EXT-SHUKKA-BASHO                PIC X(02).
038000    05 WRK-EXT-HONTAI-KBN                  PIC X(01).
038100    05 WRK-EXT-HINMEI                      PIC X(23).
038200    05 WRK-EXT-PROD-WIDTH                  PIC X(05).
038300    05 WRK-EXT-PROD-HEIGHT                 PIC X(05).
038400    05 WRK-EXT-HONSEKI-CD                  PIC X(04).
038500    05 WRK-EXT-MODEL-CD                    PIC X(02).
038600    05 WRK-EXT-DB-BUNRUI-CD                PIC X(03).
038700    05 FILLER                              PIC X(09).
038800
038900*-----------------------------------------------------------------*
039000*    PENDING-REWORK-STATUS SCRATCH (ONE-SHOT CONSUMPTION).         *
039100*-----------------------------------------------------------------*
039200 01 WRK-PENDING-SCRATCH                    PIC X(32).
039300
039400*-----------------------------------------------------------------*
039500*    ALTERNATE VIEWS (REDEFINES) USED BY THE DATE / FORMATTER      *
039600*    ROUTINES.                                                     *
039700*-----------------------------------------------------------------*
039800 01 WRK-SEISANBI-IN                        PIC X(06).
039900 01 WRK-SEISANBI-PARTS REDEFINES WRK-SEISANBI-IN.
040000    05 WRK-SEI-YY                          PIC 9(02).
040100    05 WRK-SEI-MM                          PIC 9(02).
040200    05 WRK-SEI-DD                          PIC 9(02).
040300
040400 01 WRK-DATE-BUILD                         PIC X(08).
040500 01 WRK-DATE-BUILD-PARTS REDEFINES WRK-DATE-BUILD.
040600    05 WRK-DB-YYYY                         PIC 9(04).
040700    05 WRK-DB-MM                           PIC 9(02).
040800    05 WRK-DB-DD                           PIC 9(02).
040900
041000 01 WRK-CHECKNO-RAW                        PIC X(13).
041100 01 WRK-CHECKNO-VIEW REDEFINES WRK-CHECKNO-RAW.
041200    05 FILLER                              PIC X(05).
041300    05 WRK-CHECKNO-LCD-SRC                 PIC X(06).
041400    05 FILLER                              PIC X(02).
041500
041600 01 WRK-TSX-TEXT                           PIC X(14).
041700 01 WRK-TSX-PARTS REDEFINES WRK-TSX-TEXT.
041800    05 WRK-TSX-YYYY                        PIC 9(04).
041900    05 WRK-TSX-MM                          PIC 9(02).
042000    05 WRK-TSX-DD                          PIC 9(02).
042100    05 WRK-TSX-HH                          PIC 9(02).
042200    05 WRK-TSX-MI                          PIC 9(02).
042300    05 WRK-TSX-SS                          PIC 9(02).
042400
042500 01 WRK-DATE-CALC.
042600    05 WRK-TSX-TOTAL-SEC      COMP         PIC S9(11) VALUE 0.
042700    05 WRK-TSX-DAYS           COMP         PIC S9(09) VALUE 0.
042800    05 WRK-TSX-LEAP-COUNT     COMP         PIC S9(09) VALUE 0.
042900    05 WRK-TSX-CUM-DAYS       COMP         PIC S9(09) VALUE 0.
043000    05 WRK-TSX-YEARS-PART     COMP         PIC S9(09) VALUE 0.
043100    05 WRK-TSX-TMP-A          COMP         PIC S9(09) VALUE 0.
043200    05 WRK-TSX-IS-LEAP                     PIC X(01).
043300       88 WRK-TSX-LEAP-YES                        VALUE 'Y'.
043400       88 WRK-TSX-LEAP-NO                          VALUE 'N'.
043500    05 FILLER                              PIC X(08).
043600
043700 01 WRK-START-TOTAL-SEC       COMP         PIC S9(11) VALUE 0.
043800 01 WRK-END-TOTAL-SEC         COMP         PIC S9(11) VALUE 0.
043900 01 WRK-ELAPSED-SEC           COMP         PIC S9(11) VALUE 0.
043901*    PR-0322 (2014-05-06 DJT) - 7100'S 5-SECOND BADGE-GAP TEST GETS*
043902*    ITS OWN FIELD; IT USED TO REUSE WRK-ELAPSED-SEC, WHICH        *
043903*    CLOBBERED THE VALUE 3210 PRINTS FOR WORK-TIME SECONDS.        *
043904 01 WRK-PAIR-GAP-SEC           COMP         PIC S9(11) VALUE 0.
044001*    CALENDAR-DAY NUMBERS (SINCE 2000-01-01) FOR THE CLOSE WINDOW *
044002*    TEST IN 5320 - DAY-ANCHORED, NOT ELAPSED-SECONDS (PR-0318).  *
044003 01 WRK-REC-DAYNO             COMP         PIC S9(09) VALUE 0.
044004 01 WRK-SCAN-DAYNO            COMP         PIC S9(09) VALUE 0.
044005 01 WRK-DAYNO-DIFF            COMP         PIC S9(09) VALUE 0.
044006
044100 01 WRK-TIMER-MIN             COMP         PIC 9(04)  VALUE 0.
044200 01 WRK-TIMER-SEC             COMP         PIC 9(02)  VALUE 0.
044300 01 WRK-TIMER-MIN-DISP                     PIC 99.
044400 01 WRK-TIMER-SEC-DISP                     PIC 99.
044500 01 WRK-TIMER-DISPLAY                      PIC X(05).
044600
044700 01 WRK-CHECKNO-LEN           COMP         PIC 9(02)  VALUE 0.
044800 01 WRK-CHECKNO-LCD                        PIC X(06).
044801*    PR-0318 (2014-03-11 DJT) - STATUS-LABEL DISPLAY TEXT, SIZED   *
044802*    TO THE LONGEST OF THE FOUR FIXED JAPANESE LABELS (15 BYTES    *
044803*    UTF-8 EACH).                                                  *
044804 01 WRK-PORT-STATUS-LABEL                   PIC X(15).
044900
045000*-----------------------------------------------------------------*
045100*    MASTER-LOOKUP SCRATCH.                                        *
045200*-----------------------------------------------------------------*
045300 01 WRK-LOOKUP-WORKER-CD                   PIC X(10).
045400 01 WRK-LOOKUP-PROCESS-CD                  PIC X(05).
045500 01 WRK-LOOKUP-INDIRECT-CD                 PIC X(03).
045600 01 WRK-LOOKUP-LABEL                       PIC X(32).
045700 01 WRK-LOOKUP-LCD                         PIC X(14).
045800 01 WRK-LOOKUP-MODE                        PIC X(09) VALUE 'LABEL'.
045900 01 WRK-WORKER1-LCD                        PIC X(08).
046000 01 WRK-WORKER2-LCD                        PIC X(08).
046100 01 WRK-PAIR-DISPLAY-NAME                  PIC X(09).
046200 01 WRK-PROCESS-LCD                        PIC X(14).
046300 01 WRK-INDIRECT-RECORD-NAME               PIC X(32).
046400 01 WRK-INDIRECT-LCD-LABEL                 PIC X(06).
046500 01 WRK-INDIRECT-FOUND-FLAG                PIC X(01).
046600    88 WRK-INDIRECT-FOUND-YES                     VALUE 'Y'.
046700    88 WRK-INDIRECT-FOUND-NO                      VALUE 'N'.
046800
046900*-----------------------------------------------------------------*
047000*    INDIRECT QR PARSING SCRATCH.                                  *
047100*-----------------------------------------------------------------*
047200 01 WRK-INDIRECT-CODE                      PIC X(03).
047300 01 WRK-INDIRECT-FACTORY                   PIC X(06).
047400 01 WRK-INDIRECT-DASH-POS      COMP         PIC 9(03) VALUE 0.
047500
047600*-----------------------------------------------------------------*
047700*    CLASSIFICATION PATTERN SCRATCH.                               *
047800*-----------------------------------------------------------------*
047900 01 WRK-PATTERN-OK-FLAG                    PIC X(01).
048000    88 WRK-PATTERN-OK                             VALUE 'Y'.
048100    88 WRK-PATTERN-BAD                            VALUE 'N'.
048200 01 WRK-SCAN-SUB              COMP         PIC 9(05) VALUE 0.
048300
048400*-----------------------------------------------------------------*
048500*    WORKING DATA FOR THE SYSTEM DATE AND TIME (REPORT HEADER).    *
048600*    NO FILLER ON THESE TWO GROUPS - THEY ARE ACCEPT FROM DATE/    *
048700*    TIME TARGETS AND MUST STAY AT THE COMPILER'S REGISTER WIDTH.  *
048800*-----------------------------------------------------------------*
048900 01 WRK-SYSTEM-DATE.
049000    03 YY                                  PIC 9(02) VALUE ZEROS .
049100    03 MM                                  PIC 9(02) VALUE ZEROS .
049200    03 DD                                  PIC 9(02) VALUE ZEROS .
049300*
049400 01 WRK-DATE-FORMATTED.
049500    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .
049600    03 FILLER                              PIC X(01) VALUE '-'   .
049700    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .
049800    03 FILLER                              PIC X(01) VALUE '-'   .
049900    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .
050000*
050100 01 WRK-SYSTEM-TIME.
050200    03 HOUR                                PIC 9(02) VALUE ZEROS .
050300    03 MINUTE                              PIC 9(02) VALUE ZEROS .
050400    03 SECOND                              PIC 9(02) VALUE ZEROS .
050500    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .
050600*
050700 01 WRK-TIME-FORMATTED.
050800    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .
050900    03 FILLER                              PIC X(01) VALUE ':'.
051000    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .
051100    03 FILLER                              PIC X(01) VALUE ':'.
051200    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .
051300
051400 01 WRK-WHEN-COPILED.
051500    03 MM-COMPILED                         PIC X(02) VALUE SPACES.
051600    03 FILLER                              PIC X(01) VALUE '/'.
051700    03 DD-COMPILED                         PIC X(02) VALUE SPACES.
051800    03 FILLER                              PIC X(01) VALUE '/'.
051900    03 YY-COMPILED                         PIC X(02) VALUE SPACES.
052000    03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
052100    03 FILLER                              PIC X(01) VALUE '-'.
052200    03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
052300    03 FILLER                              PIC X(01) VALUE '-'.
052400    03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.
052500
052600*-----------------------------------------------------------------*
052700*    FALLBACK AUDIT LOG LINE.                                      *
052800*-----------------------------------------------------------------*
052810*    PR-0318 (2014-03-11 DJT) - WIDENED TO CARRY HH:MM:SS; THE      *
052820*    FORMAT BELOW IS A FULL TIMESTAMP, NOT A DATE-ONLY STAMP.      *
052900 01 WRK-FBKLOG-LINE.
053000    05 WRK-FBK-DATE                        PIC X(19).
053100    05 FILLER                              PIC X(02) VALUE ', '.
053200    05 WRK-FBK-CONTEXT                      PIC X(30).
053300    05 FILLER                              PIC X(02) VALUE ', '.
053400    05 WRK-FBK-STATUS                       PIC X(10).
053500    05 FILLER                              PIC X(02) VALUE ', '.
053600    05 WRK-FBK-PORT-TAG                     PIC X(09).
053700    05 FILLER                              PIC X(02) VALUE ', '.
053800    05 WRK-FBK-QR-TAG                       PIC X(45).
053900    05 FILLER                              PIC X(01) VALUE SPACES.
054000
054100*-----------------------------------------------------------------*
054200*    RUN-REPORT PRINT LINES.                                       *
054300*-----------------------------------------------------------------*
054400 01 WRK-RPT-HEADER-1.
054500    05 FILLER                              PIC X(10) VALUE SPACES.
054600    05 FILLER                              PIC X(30) VALUE
054700       'PTRC0001 - PRODTRAC RUN REPORT'.
054800    05 FILLER                              PIC X(10) VALUE
054900       'RUN DATE: '.
055000    05 WRK-RPT-RUN-DATE                     PIC X(10).
055100    05 FILLER                              PIC X(72) VALUE SPACES.
055200
055300 01 WRK-RPT-HEADER-2.
055400    05 FILLER                              PIC X(10) VALUE SPACES.
055500    05 FILLER                              PIC X(122) VALUE
055600       'TIMESTAMP      PT TYPE ACTION WORKER-CD  PROCESS ELAPSED
055700-       '   SEC'.
055800
055900 01 WRK-RPT-DETAIL.
056000    05 WRK-RPTD-TS                          PIC X(14).
056100    05 FILLER                              PIC X(01) VALUE SPACE.
056200    05 WRK-RPTD-PORT                        PIC X(02).
056300    05 FILLER                              PIC X(01) VALUE SPACE.
056400    05 WRK-RPTD-TYPE                        PIC X(04).
056500    05 FILLER                              PIC X(01) VALUE SPACE.
056600    05 WRK-RPTD-ACTION                      PIC X(06).
056700    05 FILLER                              PIC X(01) VALUE SPACE.
056800    05 WRK-RPTD-WORKER                      PIC X(10).
056900    05 FILLER                              PIC X(01) VALUE SPACE.
057000    05 WRK-RPTD-PROCESS                     PIC X(05).
057100    05 FILLER                              PIC X(02) VALUE SPACES.
057200    05 WRK-RPTD-TIMER                       PIC X(05).
057300    05 FILLER                              PIC X(01) VALUE SPACE.
057400    05 WRK-RPTD-SECONDS                     PIC ZZZZZZ9.
057500*    PR-0322 (2014-05-06 DJT) - CHECK-NO COLUMN DROPPED, WAS NOT *
057501*    PART OF THE RUN-REPORT DETAIL LINE AND WENT STALE ON SCANS  *
057502*    THAT DO NOT CLOSE A RECORD.  8100 STILL RUNS, JUST NO       *
057503*    LONGER FEEDS A REPORT COLUMN (SEE 4000-FIELD-EXTRACT).      *
057600    05 FILLER                              PIC X(67) VALUE SPACES.
057800
057900 01 WRK-RPT-PORT-SUB.
058000    05 FILLER                              PIC X(04) VALUE SPACES.
058100    05 FILLER                              PIC X(14) VALUE
058200       'PORT SUBTOTAL '.
058300    05 WRK-RPTP-PORT                        PIC X(02).
058400    05 FILLER                              PIC X(11) VALUE
058500       ' OPENED.....'.
058600    05 WRK-RPTP-OPENED                      PIC ZZZZZZ9.
058700    05 FILLER                              PIC X(11) VALUE
058800       ' CLOSED.....'.
058900    05 WRK-RPTP-CLOSED                      PIC ZZZZZZ9.
059000    05 FILLER                              PIC X(11) VALUE
059100       ' SECONDS...'.
059200    05 WRK-RPTP-SECONDS                     PIC ZZZZZZZZ9.
059300    05 FILLER                              PIC X(52) VALUE SPACES.
059400
059500 01 WRK-RPT-TOTAL.
059600    05 FILLER                              PIC X(04) VALUE SPACES.
059700    05 WRK-RPTT-LABEL                       PIC X(28).
059800    05 WRK-RPTT-VALUE                       PIC ZZZZZZZZ9.
059900    05 FILLER                              PIC X(91) VALUE SPACES.
060000
060100*================================================================*
060200 PROCEDURE                       DIVISION.
060300*================================================================*
060400*----------------------------------------------------------------*
060500 0000-MAIN-PROCESS               SECTION.
060600*----------------------------------------------------------------*
060700     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
060800
060900     PERFORM 1000-INITIALIZE.
061000
061100     PERFORM 2000-PROCESS-TRANSACTIONS
061200                                UNTIL WRK-SCANTRN-EOF EQUAL 'END'.
061300
061400     PERFORM 3000-FINALIZE.
061500*----------------------------------------------------------------*
061600 0000-99-EXIT.                   EXIT.
061700*----------------------------------------------------------------*
061800*----------------------------------------------------------------*
061900 1000-INITIALIZE                 SECTION.
062000*----------------------------------------------------------------*
062100     PERFORM 9500-GET-DATE-TIME THRU 9500-99-EXIT.
062200
062300     INITIALIZE WRK-PORT-TABLE
062400                WRK-WORKER-TABLE
062500                WRK-PROCESS-TABLE
062600                WRK-INDIRECT-TABLE
062700                WRK-PRODTBL.
062800
062900     PERFORM 1110-INIT-PORT-DEFAULTS
063000              VARYING WRK-SCAN-SUB FROM 1 BY 1
063100              UNTIL WRK-SCAN-SUB > 100.
063200
063300     PERFORM 1150-LOAD-STATUS-MAP.
063400
063500     OPEN INPUT  SCANTRN
063600                 STNCFG
063700                 WKRMST
063800                 PRCMST
063900                 INDMST
064000          OUTPUT PRODOUT
064100                 FBKLOG
064200                 RUNRPT.
064300
064400     MOVE 'OPEN FILE SCANTRN'    TO WRK-ERROR-MSG.
064500     PERFORM 9010-TEST-FS-SCANTRN THRU 9010-TEST-99-EXIT.
064600     MOVE 'OPEN FILE STNCFG'     TO WRK-ERROR-MSG.
064700     PERFORM 9020-TEST-FS-STNCFG THRU 9020-TEST-99-EXIT.
064800     MOVE 'OPEN FILE WKRMST'     TO WRK-ERROR-MSG.
064900     PERFORM 9030-TEST-FS-WKRMST THRU 9030-TEST-99-EXIT.
065000     MOVE 'OPEN FILE PRCMST'     TO WRK-ERROR-MSG.
065100     PERFORM 9040-TEST-FS-PRCMST THRU 9040-TEST-99-EXIT.
065200     MOVE 'OPEN FILE INDMST'     TO WRK-ERROR-MSG.
065300     PERFORM 9050-TEST-FS-INDMST THRU 9050-TEST-99-EXIT.
065400     MOVE 'OPEN FILE PRODOUT'    TO WRK-ERROR-MSG.
065500     PERFORM 9060-TEST-FS-PRODOUT THRU 9060-TEST-99-EXIT.
065600
065700     PERFORM 1200-LOAD-STATION-CONFIG.
065800     PERFORM 1300-LOAD-WORKER-MASTER.
065900     PERFORM 1400-LOAD-PROCESS-MASTER.
066000     PERFORM 1500-LOAD-INDIRECT-MASTER.
066100
066200     PERFORM 2100-READ-SCAN-TRANSACTION.
066300*----------------------------------------------------------------*
066400 1000-99-EXIT.                   EXIT.
066500*----------------------------------------------------------------*
066600*----------------------------------------------------------------*
066700 1110-INIT-PORT-DEFAULTS         SECTION.
066800*----------------------------------------------------------------*
066900     SET WRK-PORT-ST-WAITING   (WRK-SCAN-SUB) TO TRUE.
067000     SET WRK-PORT-PENDING-NO   (WRK-SCAN-SUB) TO TRUE.
067100     SET WRK-PORT-PAIR-NO      (WRK-SCAN-SUB) TO TRUE.
067200     SET WRK-PORT-SEEN-NO      (WRK-SCAN-SUB) TO TRUE.
067300     MOVE '0000000000'         TO WRK-PORT-DFLT-WORKER(WRK-SCAN-SUB).
067400     MOVE 'PX000'              TO WRK-PORT-DFLT-PROCESS(WRK-SCAN-SUB).
067500*----------------------------------------------------------------*
067600 1110-99-EXIT.                   EXIT.
067700*----------------------------------------------------------------*
067800*----------------------------------------------------------------*
067900 1150-LOAD-STATUS-MAP            SECTION.
068000*----------------------------------------------------------------*
068100     MOVE 'rew_own_fix '  TO WRK-STATUS-CODE(1).
068200     MOVE '手直し　'       TO WRK-STATUS-LABEL(1).
068300     MOVE 'rew_material'  TO WRK-STATUS-CODE(2).
068400     MOVE '材料不良'       TO WRK-STATUS-LABEL(2).
068500     MOVE 'rew_process '  TO WRK-STATUS-CODE(3).
068600     MOVE '加工不良'       TO WRK-STATUS-LABEL(3).
068700     MOVE 'rew_equipm  '  TO WRK-STATUS-CODE(4).
068800     MOVE '設備不良'       TO WRK-STATUS-LABEL(4).
068900     MOVE 'rework      '  TO WRK-STATUS-CODE(5).
069000     MOVE '手戻手直'       TO WRK-STATUS-LABEL(5).
069100*----------------------------------------------------------------*
069200 1150-99-EXIT.                   EXIT.
069300*----------------------------------------------------------------*
069400*----------------------------------------------------------------*
069500 1200-LOAD-STATION-CONFIG        SECTION.
069600*----------------------------------------------------------------*
069700     MOVE 'READING STNCFG'       TO WRK-ERROR-MSG.
069800     READ STNCFG                 INTO WRK-STNCFG-REG.
069900     PERFORM  9020-TEST-FS-STNCFG THRU 9020-TEST-99-EXIT.
070000
070100     PERFORM 1210-APPLY-STNCFG
070200              UNTIL WRK-FS-STNCFG EQUAL 10.
070300*----------------------------------------------------------------*
070400 1200-99-EXIT.                   EXIT.
070500*----------------------------------------------------------------*
070600*----------------------------------------------------------------*
070700 1210-APPLY-STNCFG               SECTION.
070800*----------------------------------------------------------------*
070900     MOVE PRDTRC06-PORT-ID       OF WRK-STNCFG-REG TO WRK-PORT-NUM.
071000     COMPUTE WRK-PORT-SUBSCR = WRK-PORT-NUM + 1.
071100
071200     MOVE PRDTRC06-DEFAULT-WORKER-CD  OF WRK-STNCFG-REG
071300          TO WRK-PORT-DFLT-WORKER(WRK-PORT-SUBSCR).
071400     MOVE PRDTRC06-DEFAULT-PROCESS-CD OF WRK-STNCFG-REG
071500          TO WRK-PORT-DFLT-PROCESS(WRK-PORT-SUBSCR).
071600     MOVE PRDTRC06-FACTORY-CD         OF WRK-STNCFG-REG
071700          TO WRK-PORT-FACTORY-CD(WRK-PORT-SUBSCR).
071800     SET  WRK-PORT-SEEN-YES(WRK-PORT-SUBSCR) TO TRUE.
071900
072000     MOVE 'READING STNCFG'       TO WRK-ERROR-MSG.
072100     READ STNCFG                 INTO WRK-STNCFG-REG.
072200     PERFORM  9020-TEST-FS-STNCFG THRU 9020-TEST-99-EXIT.
072300*----------------------------------------------------------------*
072400 1210-99-EXIT.                   EXIT.
072500*----------------------------------------------------------------*
072600*----------------------------------------------------------------*
072700 1300-LOAD-WORKER-MASTER         SECTION.
072800*----------------------------------------------------------------*
072900     MOVE 'READING WKRMST'       TO WRK-ERROR-MSG.
073000     READ WKRMST                 INTO WRK-WKRMST-REG.
073100     PERFORM  9030-TEST-FS-WKRMST THRU 9030-TEST-99-EXIT.
073200
073300     PERFORM 1310-APPEND-WORKER
073400              UNTIL WRK-FS-WKRMST EQUAL 10.
073500*----------------------------------------------------------------*
073600 1300-99-EXIT.                   EXIT.
073700*----------------------------------------------------------------*
073800*----------------------------------------------------------------*
073900 1310-APPEND-WORKER              SECTION.
074000*----------------------------------------------------------------*
074100     ADD 1 TO WRK-WORKER-COUNT.
074200     MOVE WRK-WKRMST-REG TO WRK-WORKER-ENTRY(WRK-WORKER-COUNT).
074300
074400     MOVE 'READING WKRMST'       TO WRK-ERROR-MSG.
074500     READ WKRMST                 INTO WRK-WKRMST-REG.
074600     PERFORM  9030-TEST-FS-WKRMST THRU 9030-TEST-99-EXIT.
074700*----------------------------------------------------------------*
074800 1310-99-EXIT.                   EXIT.
074900*----------------------------------------------------------------*
075000*----------------------------------------------------------------*
075100 1400-LOAD-PROCESS-MASTER        SECTION.
075200*----------------------------------------------------------------*
075300     MOVE 'READING PRCMST'       TO WRK-ERROR-MSG.
075400     READ PRCMST                 INTO WRK-PRCMST-REG.
075500     PERFORM  9040-TEST-FS-PRCMST THRU 9040-TEST-99-EXIT.
075600
075700     PERFORM 1410-APPEND-PROCESS
075800              UNTIL WRK-FS-PRCMST EQUAL 10.
075900*----------------------------------------------------------------*
076000 1400-99-EXIT.                   EXIT.
076100*----------------------------------------------------------------*
076200*----------------------------------------------------------------*
076300 1410-APPEND-PROCESS             SECTION.
076400*----------------------------------------------------------------*
076500     ADD 1 TO WRK-PROCESS-COUNT.
076600     MOVE WRK-PRCMST-REG TO WRK-PROCESS-ENTRY(WRK-PROCESS-COUNT).
076700
076800     MOVE 'READING PRCMST'       TO WRK-ERROR-MSG.
076900     READ PRCMST                 INTO WRK-PRCMST-REG.
077000     PERFORM  9040-TEST-FS-PRCMST THRU 9040-TEST-99-EXIT.
077100*----------------------------------------------------------------*
077200 1410-99-EXIT.                   EXIT.
077300*----------------------------------------------------------------*
077400*----------------------------------------------------------------*
077500 1500-LOAD-INDIRECT-MASTER       SECTION.
077600*----------------------------------------------------------------*
077700     MOVE 'READING INDMST'       TO WRK-ERROR-MSG.
077800     READ INDMST                 INTO WRK-INDMST-REG.
077900     PERFORM  9050-TEST-FS-INDMST THRU 9050-TEST-99-EXIT.
078000
078100     PERFORM 1510-APPEND-INDIRECT
078200              UNTIL WRK-FS-INDMST EQUAL 10.
078300*----------------------------------------------------------------*
078400 1500-99-EXIT.                   EXIT.
078500*----------------------------------------------------------------*
078600*----------------------------------------------------------------*
078700 1510-APPEND-INDIRECT            SECTION.
078800*----------------------------------------------------------------*
078900     ADD 1 TO WRK-INDIRECT-COUNT.
079000     MOVE WRK-INDMST-REG TO WRK-INDIRECT-ENTRY(WRK-INDIRECT-COUNT).
079100
079200     MOVE 'READING INDMST'       TO WRK-ERROR-MSG.
079300     READ INDMST                 INTO WRK-INDMST-REG.
079400     PERFORM  9050-TEST-FS-INDMST THRU 9050-TEST-99-EXIT.
079500*----------------------------------------------------------------*
079600 1510-99-EXIT.                   EXIT.
079700*----------------------------------------------------------------*
079800*----------------------------------------------------------------*
079900 2000-PROCESS-TRANSACTIONS       SECTION.
080000*----------------------------------------------------------------*
080001*    PR-0322 (2014-05-06 DJT) - CLEAR THE WORK-TIME DISPLAY        *
080002*    FIELDS EVERY CYCLE.  WORK-TIME SECONDS IS ONLY MEANINGFUL     *
080003*    WHEN THIS SCAN CLOSES A RECORD (5320 SETS THEM); OTHERWISE    *
080004*    THEY MUST PRINT BLANK/ZERO, NOT A VALUE LEFT OVER FROM THE    *
080005*    PRIOR CLOSE OR FROM 7100'S BADGE-GAP TEST.                    *
080006     INITIALIZE WRK-ELAPSED-SEC WRK-TIMER-DISPLAY.
080100     ADD 1 TO WRK-TOT-SCANS-READ.
080200
080300     MOVE PRDTRC05-PORT-ID       OF WRK-SCANTRN-REG TO WRK-PORT-NUM.
080400     COMPUTE WRK-PORT-SUBSCR = WRK-PORT-NUM + 1.
080500     MOVE PRDTRC05-QR-TEXT       OF WRK-SCANTRN-REG TO WRK-QR-TEXT.
080600
080700     PERFORM 2150-COMPUTE-QR-LEN.
080800     PERFORM 2200-CLASSIFY-QR.
080900
081000     MOVE PRDTRC05-SCAN-TS       OF WRK-SCANTRN-REG TO WRK-RPTD-TS.
081100     PERFORM 3210-PRINT-DETAIL-LINE.
081200
081300     PERFORM 2100-READ-SCAN-TRANSACTION.
081400*----------------------------------------------------------------*
081500 2000-99-EXIT.                   EXIT.
081600*----------------------------------------------------------------*
081700*----------------------------------------------------------------*
081800 2100-READ-SCAN-TRANSACTION      SECTION.
081900*----------------------------------------------------------------*
082000     MOVE 'READING SCANTRN'      TO WRK-ERROR-MSG.
082100
082200     READ SCANTRN                INTO WRK-SCANTRN-REG.
082300
082400     PERFORM  9010-TEST-FS-SCANTRN THRU 9010-TEST-99-EXIT.
082500
082600     IF WRK-FS-SCANTRN           EQUAL 10
082700        MOVE 'END'               TO   WRK-SCANTRN-EOF
082800     END-IF.
082900*----------------------------------------------------------------*
083000 2100-99-EXIT.                   EXIT.
083100*----------------------------------------------------------------*
083200*----------------------------------------------------------------*
083300 2150-COMPUTE-QR-LEN             SECTION.
083400*----------------------------------------------------------------*
083500     MOVE 0 TO WRK-QR-LEN.
083600     SET  WRK-SCAN-FOUND-NO TO TRUE.
083700
083800     PERFORM 2155-SCAN-QR-LEN
083900              VARYING WRK-SCAN-SUB FROM 400 BY -1
084000              UNTIL WRK-SCAN-SUB < 1
084100                 OR WRK-SCAN-FOUND-YES.
084200*----------------------------------------------------------------*
084300 2150-99-EXIT.                   EXIT.
084400*----------------------------------------------------------------*
084500*----------------------------------------------------------------*
084600 2155-SCAN-QR-LEN                SECTION.
084700*----------------------------------------------------------------*
084800     IF WRK-QR-TEXT(WRK-SCAN-SUB:1) NOT EQUAL SPACE
084900        MOVE WRK-SCAN-SUB        TO WRK-QR-LEN
085000        SET  WRK-SCAN-FOUND-YES  TO TRUE
085100     END-IF.
085200*----------------------------------------------------------------*
085300 2155-99-EXIT.                   EXIT.
085400*----------------------------------------------------------------*
085500*----------------------------------------------------------------*
085600 2200-CLASSIFY-QR                SECTION.
085700*----------------------------------------------------------------*
085800*    PRIORITY 1 - END*END*END OR SAME QR AS THE PORT'S LAST_QR.   *
085900     IF WRK-QR-TEXT(1:11) EQUAL 'END*END*END'
086000        AND WRK-QR-LEN EQUAL 11
086100        OR (WRK-PORT-LAST-QR(WRK-PORT-SUBSCR) NOT EQUAL SPACES
086200            AND WRK-QR-TEXT EQUAL
086300                WRK-PORT-LAST-QR(WRK-PORT-SUBSCR))
086400        MOVE 'END '              TO WRK-QR-TYPE
086500        ADD 1 TO WRK-TOT-TYPE-END
086600        PERFORM 2300-HANDLE-END-SAME
086700
086800     ELSE
086900        PERFORM 2210-CHECK-STATUS-QR
087000        IF WRK-PATTERN-OK
087100           MOVE 'STAT'           TO WRK-QR-TYPE
087200           ADD 1 TO WRK-TOT-TYPE-STAT
087300           PERFORM 2400-HANDLE-STATUS-QR
087400
087500        ELSE
087600           PERFORM 2220-CHECK-PROCESS-QR
087700           IF WRK-PATTERN-OK
087800              MOVE 'PROC'        TO WRK-QR-TYPE
087900              ADD 1 TO WRK-TOT-TYPE-PROC
088000              PERFORM 2500-HANDLE-PROCESS-QR
088100
088200           ELSE
088300              PERFORM 2230-CHECK-WORKER-QR
088400              IF WRK-PATTERN-OK
088500                 MOVE 'WRKR'     TO WRK-QR-TYPE
088600                 ADD 1 TO WRK-TOT-TYPE-WORKER
088700                 PERFORM 2600-HANDLE-WORKER-QR
088800
088900              ELSE
089000                 IF WRK-QR-LEN NOT LESS 3
089100                    AND WRK-QR-TEXT(1:3) EQUAL 'ID:'
089200                    MOVE 'INDR'  TO WRK-QR-TYPE
089300                    ADD 1 TO WRK-TOT-TYPE-INDIRECT
089400                    PERFORM 2700-HANDLE-INDIRECT-QR
089500
089600                 ELSE
089700                    PERFORM 4000-FIELD-EXTRACT
089800                    IF WRK-EXT-VALID
089900                       PERFORM 4100-VALIDATE-EXTRACTED-DATA
090000                    END-IF
090100                    IF WRK-EXT-VALID
090200                       IF WRK-PORT-LAST-QR(WRK-PORT-SUBSCR)
090300                          NOT EQUAL SPACES
090400                          MOVE 'SWCH'  TO WRK-QR-TYPE
090500                          ADD 1 TO WRK-TOT-TYPE-SWITCH
090600                          PERFORM 2800-HANDLE-PRODUCTION-QR
090700                       ELSE
090800                          MOVE 'FRST'  TO WRK-QR-TYPE
090900                          ADD 1 TO WRK-TOT-TYPE-FIRST
091000                          PERFORM 2800-HANDLE-PRODUCTION-QR
091100                       END-IF
091200                    ELSE
091300                       MOVE 'ERR '     TO WRK-QR-TYPE
091400                       ADD 1 TO WRK-TOT-TYPE-ERROR
091500                       PERFORM 2900-HANDLE-ERROR-QR
091600                    END-IF
091700                 END-IF
091800              END-IF
091900           END-IF
092000        END-IF
092100     END-IF.
092200*----------------------------------------------------------------*
092300 2200-99-EXIT.                   EXIT.
092400*----------------------------------------------------------------*
092500*----------------------------------------------------------------*
092600 2210-CHECK-STATUS-QR            SECTION.
092700*----------------------------------------------------------------*
092800     SET WRK-PATTERN-BAD TO TRUE.
092900     SET SM-IDX TO 1.
093000
093100     PERFORM 2212-CHECK-ONE-STATUS
093200              VARYING SM-IDX FROM 1 BY 1
093300              UNTIL SM-IDX > 5
093400                 OR WRK-PATTERN-OK.
093500*----------------------------------------------------------------*
093600 2210-99-EXIT.                   EXIT.
093700*----------------------------------------------------------------*
093800*----------------------------------------------------------------*
093900 2212-CHECK-ONE-STATUS           SECTION.
094000*----------------------------------------------------------------*
094100     IF WRK-QR-TEXT(1:12) EQUAL WRK-STATUS-CODE(SM-IDX)
094200        SET WRK-PATTERN-OK TO TRUE
094300     END-IF.
094400*----------------------------------------------------------------*
094500 2212-99-EXIT.                   EXIT.
094600*----------------------------------------------------------------*
094700*----------------------------------------------------------------*
094800 2220-CHECK-PROCESS-QR           SECTION.
094900*----------------------------------------------------------------*
095000     SET WRK-PATTERN-BAD TO TRUE.
095100
095200     IF WRK-QR-LEN EQUAL 5
095300        AND WRK-QR-TEXT(1:1) EQUAL 'P'
095400        PERFORM 2222-CHECK-PROCESS-CHARS
095500                 VARYING WRK-SCAN-SUB FROM 2 BY 1
095600                 UNTIL WRK-SCAN-SUB > 5
095700                    OR WRK-PATTERN-BAD
095800        IF WRK-SCAN-SUB GREATER 5
095900           SET WRK-PATTERN-OK TO TRUE
096000        END-IF
096100     END-IF.
096200*----------------------------------------------------------------*
096300 2220-99-EXIT.                   EXIT.
096400*----------------------------------------------------------------*
096500*----------------------------------------------------------------*
096600 2222-CHECK-PROCESS-CHARS        SECTION.
096700*----------------------------------------------------------------*
096800     IF (WRK-QR-TEXT(WRK-SCAN-SUB:1) LESS '0'
096900          OR WRK-QR-TEXT(WRK-SCAN-SUB:1) GREATER '9')
097000        AND (WRK-QR-TEXT(WRK-SCAN-SUB:1) LESS 'A'
097100          OR WRK-QR-TEXT(WRK-SCAN-SUB:1) GREATER 'Z')
097200        SET WRK-PATTERN-BAD TO TRUE
097300     END-IF.
097400*----------------------------------------------------------------*
097500 2222-99-EXIT.                   EXIT.
097600*----------------------------------------------------------------*
097700*----------------------------------------------------------------*
097800 2230-CHECK-WORKER-QR            SECTION.
097900*----------------------------------------------------------------*
098000     SET WRK-PATTERN-BAD TO TRUE.
098100
098200     IF WRK-QR-LEN GREATER 3
098300        AND WRK-QR-TEXT(1:3) EQUAL 'WCD'
098400        SET WRK-PATTERN-OK TO TRUE
098500        PERFORM 2232-CHECK-WORKER-CHARS
098600                 VARYING WRK-SCAN-SUB FROM 4 BY 1
098700                 UNTIL WRK-SCAN-SUB > WRK-QR-LEN
098800                    OR WRK-PATTERN-BAD
098900     END-IF.
099000*----------------------------------------------------------------*
099100 2230-99-EXIT.                   EXIT.
099200*----------------------------------------------------------------*
099300*----------------------------------------------------------------*
099400 2232-CHECK-WORKER-CHARS         SECTION.
099500*----------------------------------------------------------------*
099600     IF WRK-QR-TEXT(WRK-SCAN-SUB:1) LESS '0'
099700        OR WRK-QR-TEXT(WRK-SCAN-SUB:1) GREATER '9'
099800        SET WRK-PATTERN-BAD TO TRUE
099900     END-IF.
100000*----------------------------------------------------------------*
100100 2232-99-EXIT.                   EXIT.
100200*----------------------------------------------------------------*
100300*----------------------------------------------------------------*
100400 2300-HANDLE-END-SAME            SECTION.
100500*----------------------------------------------------------------*
100600*    RULE 1 - PORT GOES TO ENDED; CLOSE THE OPEN RECORD(S) FOR     *
100700*    THE CURRENT QR.  LAST_QR IS NOT CLEARED (CSC-0088).           *
100800     SET  WRK-PORT-ST-ENDED(WRK-PORT-SUBSCR) TO TRUE.
100801     PERFORM 8400-FORMAT-STATUS-LABEL.
100900
101000     IF WRK-PORT-PAIR-YES(WRK-PORT-SUBSCR)
101100        PERFORM 5300-CLOSE-OPEN-RECORD
101200        PERFORM 5300-CLOSE-OPEN-RECORD
101300     ELSE
101400        PERFORM 5300-CLOSE-OPEN-RECORD
101500        IF WRK-SCAN-FOUND-NO
101600           PERFORM 5400-CLOSE-WITH-FALLBACK
101700        END-IF
101800     END-IF.
101900
102000     MOVE 'CLOSED'                TO WRK-QR-ACTION.
102100*----------------------------------------------------------------*
102200 2300-99-EXIT.                   EXIT.
102300*----------------------------------------------------------------*
102400*----------------------------------------------------------------*
102500 2400-HANDLE-STATUS-QR           SECTION.
102600*----------------------------------------------------------------*
102700*    RULE 2 - REWORK STATUS.  IF WORKING AND THE LATEST OPEN       *
102800*    RECORD FOR THE PORT'S WORKER+PROCESS EXISTS, OVERWRITE ITS    *
102900*    STATUS NOW; OTHERWISE STORE AS A ONE-SHOT PENDING STATUS.     *
103000     MOVE WRK-STATUS-LABEL(SM-IDX) TO WRK-PENDING-SCRATCH.
103100
103200     SET WRK-SCAN-FOUND-NO TO TRUE.
103300     IF WRK-PORT-ST-WORKING(WRK-PORT-SUBSCR)
103400        PERFORM 5310-OVERWRITE-STATUS-LATEST
103500     END-IF.
103600
103700     IF WRK-SCAN-FOUND-YES
103800        SET WRK-PORT-PENDING-NO(WRK-PORT-SUBSCR) TO TRUE
103900        MOVE 'STATE'              TO WRK-QR-ACTION
104000     ELSE
104100        MOVE WRK-PENDING-SCRATCH
104200             TO WRK-PORT-PENDING-STATUS(WRK-PORT-SUBSCR)
104300        SET WRK-PORT-PENDING-YES(WRK-PORT-SUBSCR) TO TRUE
104400        MOVE 'STATE'              TO WRK-QR-ACTION
104500     END-IF.
104600*----------------------------------------------------------------*
104700 2400-99-EXIT.                   EXIT.
104800*----------------------------------------------------------------*
104900*----------------------------------------------------------------*
105000 2500-HANDLE-PROCESS-QR          SECTION.
105100*----------------------------------------------------------------*
105200*    RULE 3 - SET PORT PROCESS CODE; LOOK UP DISPLAY LABEL ONLY.   *
105300     MOVE WRK-QR-TEXT(1:5) TO WRK-PORT-PROCESS-CD(WRK-PORT-SUBSCR).
105400     MOVE WRK-PORT-PROCESS-CD(WRK-PORT-SUBSCR) TO
105500          WRK-LOOKUP-PROCESS-CD.
105600     PERFORM 6200-GET-PROCESS-LCD.
105700     MOVE 'STATE'                 TO WRK-QR-ACTION.
105800*----------------------------------------------------------------*
105900 2500-99-EXIT.                   EXIT.
106000*----------------------------------------------------------------*
106100*----------------------------------------------------------------*
106200 2600-HANDLE-WORKER-QR           SECTION.
106300*----------------------------------------------------------------*
106400*    RULE 4 - PAIR-MODE WORKER STATE MACHINE.                     *
106500     PERFORM 7100-UPDATE-PAIR-STATE.
106600     PERFORM 7200-PICK-PAIR-DISPLAY-NAME.
106700     MOVE 'STATE'                 TO WRK-QR-ACTION.
106800*----------------------------------------------------------------*
106900 2600-99-EXIT.                   EXIT.
107000*----------------------------------------------------------------*
107100*----------------------------------------------------------------*
107200 2700-HANDLE-INDIRECT-QR         SECTION.
107300*----------------------------------------------------------------*
107400*    RULE 5 - INDIRECT WORK RECORDING.                            *
107500     PERFORM 2710-PARSE-INDIRECT-QR.
107600     PERFORM 6300-GET-INDIRECT-INFO.
107700
107800     IF WRK-PORT-WORKER1-CD(WRK-PORT-SUBSCR) EQUAL SPACES
107900        MOVE WRK-PORT-DFLT-WORKER(WRK-PORT-SUBSCR)
108000             TO WRK-PORT-WORKER1-CD(WRK-PORT-SUBSCR)
108100     END-IF.
108200     IF WRK-PORT-PROCESS-CD(WRK-PORT-SUBSCR) EQUAL SPACES
108300        MOVE WRK-PORT-DFLT-PROCESS(WRK-PORT-SUBSCR)
108400             TO WRK-PORT-PROCESS-CD(WRK-PORT-SUBSCR)
108500     END-IF.
108600
108700     INITIALIZE WRK-EXTRACT.
108800     MOVE WRK-INDIRECT-FACTORY TO WRK-EXT-SEISAKUSHO-FUKA-CD
108900                                   WRK-EXT-SEISAKUSHO-MAE-CD
109000                                   WRK-EXT-SEISAKUSHO-ATO-CD.
109100     MOVE WRK-INDIRECT-RECORD-NAME TO WRK-PENDING-SCRATCH.
109200
109300     PERFORM 5100-INSERT-OPEN-RECORD.
109400     IF WRK-PORT-PAIR-YES(WRK-PORT-SUBSCR)
109500        PERFORM 5200-INSERT-PAIR-RECORD
109600     END-IF.
109700
109800     MOVE WRK-QR-TEXT TO WRK-PORT-LAST-QR(WRK-PORT-SUBSCR).
109900     SET WRK-PORT-ST-WORKING(WRK-PORT-SUBSCR) TO TRUE.
109901     PERFORM 8400-FORMAT-STATUS-LABEL.
110000     MOVE PRDTRC05-SCAN-TS OF WRK-SCANTRN-REG TO
110100          WRK-PORT-START-TS(WRK-PORT-SUBSCR).
110200     MOVE 'OPENED'                TO WRK-QR-ACTION.
110300*----------------------------------------------------------------*
110400 2700-99-EXIT.                   EXIT.
110500*----------------------------------------------------------------*
110600*----------------------------------------------------------------*
110700 2710-PARSE-INDIRECT-QR          SECTION.
110800*----------------------------------------------------------------*
110900     MOVE WRK-QR-TEXT(4:3) TO WRK-INDIRECT-CODE.
111000     MOVE WRK-PORT-FACTORY-CD(WRK-PORT-SUBSCR) TO
111100          WRK-INDIRECT-FACTORY.
111200
111300     MOVE 0 TO WRK-INDIRECT-DASH-POS.
111400     IF WRK-QR-LEN GREATER 7
111500        AND WRK-QR-TEXT(7:1) EQUAL '-'
111600        MOVE 7 TO WRK-INDIRECT-DASH-POS
111700     END-IF.
111800
111900     IF WRK-INDIRECT-DASH-POS GREATER ZERO
112000        MOVE WRK-QR-TEXT(8:6) TO WRK-INDIRECT-FACTORY
112100     END-IF.
112200*----------------------------------------------------------------*
112300 2710-99-EXIT.                   EXIT.
112400*----------------------------------------------------------------*
112500*----------------------------------------------------------------*
112600 2800-HANDLE-PRODUCTION-QR       SECTION.
112700*----------------------------------------------------------------*
112800*    RULE 6/7 - SWITCH (CLOSE PREVIOUS, OPEN NEW) OR FIRST         *
112900*    (OPEN NEW) DEPENDING ON WHETHER LAST_QR WAS BLANK.            *
113000     IF WRK-QR-TYPE EQUAL 'SWCH'
113100        IF WRK-PORT-PAIR-YES(WRK-PORT-SUBSCR)
113200           PERFORM 5300-CLOSE-OPEN-RECORD
113300           PERFORM 5300-CLOSE-OPEN-RECORD
113400        ELSE
113500           PERFORM 5300-CLOSE-OPEN-RECORD
113600           IF WRK-SCAN-FOUND-NO
113700              PERFORM 5400-CLOSE-WITH-FALLBACK
113800           END-IF
113900        END-IF
114000     END-IF.
114100
114200     IF WRK-PORT-PENDING-YES(WRK-PORT-SUBSCR)
114300        MOVE WRK-PORT-PENDING-STATUS(WRK-PORT-SUBSCR)
114400             TO WRK-PENDING-SCRATCH
114500        SET WRK-PORT-PENDING-NO(WRK-PORT-SUBSCR) TO TRUE
114600     ELSE
114700        MOVE 'operation'          TO WRK-PENDING-SCRATCH
114800     END-IF.
114900
115000     PERFORM 5100-INSERT-OPEN-RECORD.
115100     IF WRK-PORT-PAIR-YES(WRK-PORT-SUBSCR)
115200        PERFORM 5200-INSERT-PAIR-RECORD
115300     END-IF.
115400
115500     MOVE WRK-QR-TEXT TO WRK-PORT-LAST-QR(WRK-PORT-SUBSCR).
115600     SET WRK-PORT-ST-WORKING(WRK-PORT-SUBSCR) TO TRUE.
115601     PERFORM 8400-FORMAT-STATUS-LABEL.
115700     MOVE PRDTRC05-SCAN-TS OF WRK-SCANTRN-REG TO
115800          WRK-PORT-START-TS(WRK-PORT-SUBSCR).
115900     MOVE 'OPENED'                TO WRK-QR-ACTION.
116000*----------------------------------------------------------------*
116100 2800-99-EXIT.                   EXIT.
116200*----------------------------------------------------------------*
116300*----------------------------------------------------------------*
116400 2900-HANDLE-ERROR-QR            SECTION.
116500*----------------------------------------------------------------*
116600*    RULE 8 - UNKNOWN QR; TRUNCATE, RECORD, LOG, COUNT.            *
116700     ADD 1 TO WRK-TOT-ERRORS.
116800
116900     INITIALIZE WRK-EXTRACT.
117000     MOVE 'E05:QR error'          TO WRK-PENDING-SCRATCH.
117100
117200     PERFORM 5100-INSERT-OPEN-RECORD.
117300
117400     MOVE 'ERROR QR'               TO WRK-ERROR-MSG.
117500     MOVE 'E05'                    TO WRK-FBK-STATUS.
117600     PERFORM 9900-WRITE-FALLBACK-LOG THRU 9900-99-EXIT.
117700
117800     MOVE 'ERROR'                  TO WRK-QR-ACTION.
117900*----------------------------------------------------------------*
118000 2900-99-EXIT.                   EXIT.
118100*----------------------------------------------------------------*
118200*----------------------------------------------------------------*
118300 3000-FINALIZE                   SECTION.
118400*----------------------------------------------------------------*
118500     PERFORM 3100-WRITE-PRODUCTION-OUT
118600              VARYING WRK-SCAN-SUB FROM 1 BY 1
118700              UNTIL WRK-SCAN-SUB GREATER WRK-PRODTBL-COUNT.
118800
118900     PERFORM 3200-PRINT-RUN-REPORT.
119000
119100     CLOSE SCANTRN STNCFG WKRMST PRCMST INDMST
119200           PRODOUT FBKLOG RUNRPT.
119300
119400     DISPLAY '***************************'.
119500     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
119600     DISPLAY '***************************'.
119700     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
119800     DISPLAY '*SCANS READ......:' WRK-TOT-SCANS-READ '*'.
119900     DISPLAY '*RECORDS OPENED..:' WRK-TOT-OPENED '*'.
120000     DISPLAY '*RECORDS CLOSED..:' WRK-TOT-CLOSED '*'.
120100     DISPLAY '*ERRORS..........:' WRK-TOT-ERRORS '*'.
120200     DISPLAY '***************************'.
120300
120400     STOP RUN.
120500*----------------------------------------------------------------*
120600 3000-99-EXIT.                   EXIT.
120700*----------------------------------------------------------------*
120800*----------------------------------------------------------------*
120900 3100-WRITE-PRODUCTION-OUT       SECTION.
121000*----------------------------------------------------------------*
121100     MOVE WRK-PRODTBL-ENTRY(WRK-SCAN-SUB) TO FD-REG-PRODOUT.
121200
121300     MOVE 'WRITING PRODOUT'       TO WRK-ERROR-MSG.
121400     WRITE FD-REG-PRODOUT.
121500     PERFORM 9060-TEST-FS-PRODOUT THRU 9060-TEST-99-EXIT.
121600*----------------------------------------------------------------*
121700 3100-99-EXIT.                   EXIT.
121800*----------------------------------------------------------------*
121900*----------------------------------------------------------------*
122000 3200-PRINT-RUN-REPORT           SECTION.
122100*----------------------------------------------------------------*
122200     MOVE WRK-DATE-FORMATTED      TO WRK-RPT-RUN-DATE.
122300     MOVE WRK-RPT-HEADER-1        TO FD-REG-RUNRPT.
122400     WRITE FD-REG-RUNRPT.
122500     MOVE WRK-RPT-HEADER-2        TO FD-REG-RUNRPT.
122600     WRITE FD-REG-RUNRPT.
122700
122800     PERFORM 3220-PRINT-PORT-SUBTOTAL
122900              VARYING WRK-SCAN-SUB FROM 1 BY 1
123000              UNTIL WRK-SCAN-SUB GREATER 100.
123100
123200     MOVE 'SCANS READ..................'
123300                                  TO WRK-RPTT-LABEL.
123400     MOVE WRK-TOT-SCANS-READ      TO WRK-RPTT-VALUE.
123500     PERFORM 3230-PRINT-TOTAL-LINE.
123600
123700     MOVE 'TYPE END/SAME COUNT.........' TO WRK-RPTT-LABEL.
123800     MOVE WRK-TOT-TYPE-END        TO WRK-RPTT-VALUE.
123900     PERFORM 3230-PRINT-TOTAL-LINE.
124000
124100     MOVE 'TYPE STATUS COUNT...........' TO WRK-RPTT-LABEL.
124200     MOVE WRK-TOT-TYPE-STAT       TO WRK-RPTT-VALUE.
124300     PERFORM 3230-PRINT-TOTAL-LINE.
124400
124500     MOVE 'TYPE PROCESS COUNT..........' TO WRK-RPTT-LABEL.
124600     MOVE WRK-TOT-TYPE-PROC       TO WRK-RPTT-VALUE.
124700     PERFORM 3230-PRINT-TOTAL-LINE.
124800
124900     MOVE 'TYPE WORKER COUNT...........' TO WRK-RPTT-LABEL.
125000     MOVE WRK-TOT-TYPE-WORKER     TO WRK-RPTT-VALUE.
125100     PERFORM 3230-PRINT-TOTAL-LINE.
125200
125300     MOVE 'TYPE INDIRECT COUNT.........' TO WRK-RPTT-LABEL.
125400     MOVE WRK-TOT-TYPE-INDIRECT   TO WRK-RPTT-VALUE.
125500     PERFORM 3230-PRINT-TOTAL-LINE.
125600
125700     MOVE 'TYPE SWITCH COUNT...........' TO WRK-RPTT-LABEL.
125800     MOVE WRK-TOT-TYPE-SWITCH     TO WRK-RPTT-VALUE.
125900     PERFORM 3230-PRINT-TOTAL-LINE.
126000
126100     MOVE 'TYPE FIRST COUNT............' TO WRK-RPTT-LABEL.
126200     MOVE WRK-TOT-TYPE-FIRST      TO WRK-RPTT-VALUE.
126300     PERFORM 3230-PRINT-TOTAL-LINE.
126400
126500     MOVE 'TYPE ERROR COUNT............' TO WRK-RPTT-LABEL.
126600     MOVE WRK-TOT-TYPE-ERROR      TO WRK-RPTT-VALUE.
126700     PERFORM 3230-PRINT-TOTAL-LINE.
126800
126900     MOVE 'RECORDS OPENED...............' TO WRK-RPTT-LABEL.
127000     MOVE WRK-TOT-OPENED          TO WRK-RPTT-VALUE.
127100     PERFORM 3230-PRINT-TOTAL-LINE.
127200
127300     MOVE 'RECORDS CLOSED...............' TO WRK-RPTT-LABEL.
127400     MOVE WRK-TOT-CLOSED          TO WRK-RPTT-VALUE.
127500     PERFORM 3230-PRINT-TOTAL-LINE.
127600
127700     COMPUTE WRK-RPTT-VALUE = WRK-TOT-OPENED - WRK-TOT-CLOSED.
127800     MOVE 'RECORDS STILL OPEN...........' TO WRK-RPTT-LABEL.
127900     PERFORM 3230-PRINT-TOTAL-LINE.
128000
128100     MOVE 'ERROR COUNT..................' TO WRK-RPTT-LABEL.
128200     MOVE WRK-TOT-ERRORS          TO WRK-RPTT-VALUE.
128300     PERFORM 3230-PRINT-TOTAL-LINE.
128400
128500     MOVE 'GRAND TOTAL WORK SECONDS.....' TO WRK-RPTT-LABEL.
128600     MOVE WRK-TOT-WORK-SECONDS    TO WRK-RPTT-VALUE.
128700     PERFORM 3230-PRINT-TOTAL-LINE.
128800*----------------------------------------------------------------*
128900 3200-99-EXIT.                   EXIT.
129000*----------------------------------------------------------------*
129100*----------------------------------------------------------------*
129200 3210-PRINT-DETAIL-LINE          SECTION.
129300*----------------------------------------------------------------*
129400     MOVE WRK-PORT-NUM            TO WRK-RPTD-PORT.
129500     MOVE WRK-QR-TYPE             TO WRK-RPTD-TYPE.
129600     MOVE WRK-QR-ACTION           TO WRK-RPTD-ACTION.
129700     MOVE WRK-PORT-WORKER1-CD(WRK-PORT-SUBSCR) TO WRK-RPTD-WORKER.
129800     MOVE WRK-PORT-PROCESS-CD(WRK-PORT-SUBSCR) TO WRK-RPTD-PROCESS.
129900     MOVE WRK-TIMER-DISPLAY       TO WRK-RPTD-TIMER.
130000     MOVE WRK-ELAPSED-SEC         TO WRK-RPTD-SECONDS.
130100*    PR-0322 (2014-05-06 DJT) - CHECK-NO LCD NO LONGER PRINTS ON   *
130150*    THIS LINE.  8100 IS NOW CALLED FROM 4000-FIELD-EXTRACT.       *
130600     MOVE WRK-RPT-DETAIL          TO FD-REG-RUNRPT.
130700     WRITE FD-REG-RUNRPT.
130800*----------------------------------------------------------------*
130900 3210-99-EXIT.                   EXIT.
131000*----------------------------------------------------------------*
131100*----------------------------------------------------------------*
131200 3220-PRINT-PORT-SUBTOTAL        SECTION.
131300*----------------------------------------------------------------*
131400     IF WRK-PORT-SEEN-YES(WRK-SCAN-SUB)
131500        COMPUTE WRK-RPTP-PORT = WRK-SCAN-SUB - 1
131600        MOVE WRK-PORT-SUB-OPENED(WRK-SCAN-SUB)  TO WRK-RPTP-OPENED
131700        MOVE WRK-PORT-SUB-CLOSED(WRK-SCAN-SUB)  TO WRK-RPTP-CLOSED
131800        MOVE WRK-PORT-SUB-SECONDS(WRK-SCAN-SUB) TO WRK-RPTP-SECONDS
131900        MOVE WRK-RPT-PORT-SUB     TO FD-REG-RUNRPT
132000        WRITE FD-REG-RUNRPT
132100     END-IF.
132200*----------------------------------------------------------------*
132300 3220-99-EXIT.                   EXIT.
132400*----------------------------------------------------------------*
132500*----------------------------------------------------------------*
132600 3230-PRINT-TOTAL-LINE           SECTION.
132700*----------------------------------------------------------------*
132800     MOVE WRK-RPT-TOTAL           TO FD-REG-RUNRPT.
132900     WRITE FD-REG-RUNRPT.
133000*----------------------------------------------------------------*
133100 3230-99-EXIT.                   EXIT.
133200*----------------------------------------------------------------*
133300*----------------------------------------------------------------*
133400 4000-FIELD-EXTRACT               SECTION.
133500*----------------------------------------------------------------*
133600*    21-FIELD FIXED-POSITION EXTRACTION.  THE LONGEST REACH IS     *
133700*    DB-BUNRUI-CD AT 0-BASED 256+3=259, SO A SINGLE LENGTH TEST    *
133800*    AGAINST 259 IS EQUIVALENT TO THE PER-FIELD len>=start+length  *
133900*    TEST FOR EVERY ONE OF THE 21 FIELDS (PR-0280 REVIEW NOTE).    *
134000     IF WRK-QR-LEN LESS 259
134100        SET WRK-EXT-INVALID TO TRUE
134200     ELSE
134300        MOVE WRK-QR-TEXT(1:12)    TO WRK-EXT-SEISAN-TEHAI-NO
134400        MOVE WRK-QR-TEXT(13:3)    TO WRK-EXT-SEISAN-TEHAI-SUB-NO
134500        MOVE WRK-QR-TEXT(82:11)   TO WRK-EXT-JUCHU-NO
134600        MOVE WRK-QR-TEXT(46:5)    TO WRK-EXT-CHECK-NO(1:5)
134700        MOVE WRK-QR-TEXT(21:6)    TO WRK-EXT-CHECK-NO(6:6)
134800        MOVE SPACES               TO WRK-EXT-CHECK-NO(12:2)
134810*       PR-0322 (2014-05-06 DJT) - LCD-STYLE CHECK-NO IS FORMATTED*
134820*       HERE NOW, NOT ON THE REPORT LINE (THAT COLUMN WAS DROPPED,*
134830*       SEE 3210).  KEPT WIRED SO 8100 STAYS A LIVE FORMATTER.    *
134840        MOVE WRK-EXT-CHECK-NO     TO WRK-CHECKNO-RAW
134850        PERFORM 8100-FORMAT-CHECKNO-LCD
134900        MOVE WRK-QR-TEXT(28:7)    TO WRK-EXT-DAISU-NO
135000        MOVE WRK-QR-TEXT(40:6)    TO WRK-EXT-KYOTEN-CD
135100        MOVE WRK-QR-TEXT(46:6)    TO WRK-EXT-SEISAKUSHO-FUKA-CD
135200        MOVE WRK-QR-TEXT(70:6)    TO WRK-EXT-SEISAKUSHO-MAE-CD
135300        MOVE WRK-QR-TEXT(46:6)    TO WRK-EXT-SEISAKUSHO-ATO-CD
135400        MOVE WRK-QR-TEXT(52:1)    TO WRK-EXT-SHOHINGUN-CD
135500        MOVE WRK-QR-TEXT(53:6)    TO WRK-EXT-SEISANBI
135600        MOVE WRK-QR-TEXT(59:3)    TO WRK-EXT-SEISAN-CHECK-SUB-NO
135700        MOVE WRK-QR-TEXT(62:6)    TO WRK-EXT-SHUKKABI
135800        MOVE WRK-QR-TEXT(68:2)    TO WRK-EXT-SHUKKA-BASHO
135900        MOVE WRK-QR-TEXT(93:1)    TO WRK-EXT-HONTAI-KBN
136000        MOVE WRK-QR-TEXT(106:23)  TO WRK-EXT-HINMEI
136100        MOVE WRK-QR-TEXT(128:5)   TO WRK-EXT-PROD-WIDTH
136200        MOVE WRK-QR-TEXT(133:5)   TO WRK-EXT-PROD-HEIGHT
136300        MOVE WRK-QR-TEXT(153:4)   TO WRK-EXT-HONSEKI-CD
136400        MOVE WRK-QR-TEXT(126:2)   TO WRK-EXT-MODEL-CD
136500        MOVE WRK-QR-TEXT(257:3)   TO WRK-EXT-DB-BUNRUI-CD
136600
136700        SET WRK-EXT-VALID TO TRUE
136800        PERFORM 4200-CONVERT-SEISANBI-DATE
136900        IF WRK-EXT-INVALID
137000           CONTINUE
137100        END-IF
137200     END-IF.
137300*----------------------------------------------------------------*
137400 4000-99-EXIT.                   EXIT.
137500*----------------------------------------------------------------*
137600*----------------------------------------------------------------*
137700 4100-VALIDATE-EXTRACTED-DATA    SECTION.
137800*----------------------------------------------------------------*
137900*    FUNCTIONAL-QR BYPASS (len<=32) IS NOT REACHABLE HERE - A QR   *
138000*    THAT SHORT WAS ALREADY CLASSIFIED AS STATUS/PROCESS/WORKER/   *
138100*    INDIRECT/END ABOVE.  EVERY EXTRACTED FIELD ABOVE IS MOVED     *
138200*    AT EXACTLY ITS RECORD-COLUMN MAXIMUM WIDTH, SO THIS CHECK     *
138300*    ALWAYS PASSES FOR A QR THAT SURVIVED 4000-FIELD-EXTRACT; IT   *
138400*    IS KEPT AS A STANDING GUARD FOR FUTURE COLUMN-WIDTH CHANGES.  *
138500     IF WRK-EXT-DAISU-NO GREATER 'ZZZZZZZ'
138600        SET WRK-EXT-INVALID TO TRUE
138700     END-IF.
138800     IF WRK-EXT-CHECK-NO GREATER '0000000000000'
138900        AND WRK-EXT-CHECK-NO(12:2) NOT EQUAL SPACES
139000        SET WRK-EXT-INVALID TO TRUE
139100     END-IF.
139200*----------------------------------------------------------------*
139300 4100-99-EXIT.                   EXIT.
139400*----------------------------------------------------------------*
139500*----------------------------------------------------------------*
139600 4200-CONVERT-SEISANBI-DATE      SECTION.
139700*----------------------------------------------------------------*
139800*    YYMMDD -> YYYYMMDD, CENTURY MAPPED 00-99 TO 2000-2099.        *
139900     MOVE WRK-EXT-SEISANBI       TO WRK-SEISANBI-IN.
140000
140100     IF WRK-SEI-MM LESS 1 OR WRK-SEI-MM GREATER 12
140200        SET WRK-EXT-INVALID TO TRUE
140300     ELSE
140400        PERFORM 4210-CHECK-LEAP-YEAR
140500        PERFORM 4220-CHECK-DAY-OF-MONTH
140600        IF WRK-EXT-VALID
140700           COMPUTE WRK-DB-YYYY = 2000 + WRK-SEI-YY
140800           MOVE WRK-SEI-MM      TO WRK-DB-MM
140900           MOVE WRK-SEI-DD      TO WRK-DB-DD
141000           MOVE WRK-DATE-BUILD  TO WRK-EXT-SEISANBI-DT
141100        END-IF
141200     END-IF.
141300*----------------------------------------------------------------*
141400 4200-99-EXIT.                   EXIT.
141500*----------------------------------------------------------------*
141600*----------------------------------------------------------------*
141700 4210-CHECK-LEAP-YEAR            SECTION.
141800*----------------------------------------------------------------*
141900     COMPUTE WRK-TSX-TMP-A = (2000 + WRK-SEI-YY)
142000     DIVIDE WRK-TSX-TMP-A BY 4 GIVING WRK-TSX-YEARS-PART
142100             REMAINDER WRK-TSX-LEAP-COUNT.
142200     IF WRK-TSX-LEAP-COUNT EQUAL ZERO
142300        SET WRK-TSX-LEAP-YES TO TRUE
142400     ELSE
142500        SET WRK-TSX-LEAP-NO TO TRUE
142600     END-IF.
142700*----------------------------------------------------------------*
142800 4210-99-EXIT.                   EXIT.
142900*----------------------------------------------------------------*
143000*----------------------------------------------------------------*
143100 4220-CHECK-DAY-OF-MONTH         SECTION.
143200*----------------------------------------------------------------*
143300     MOVE 31 TO WRK-TSX-CUM-DAYS.
143400     EVALUATE WRK-SEI-MM
143500        WHEN 4  MOVE 30 TO WRK-TSX-CUM-DAYS
143600        WHEN 6  MOVE 30 TO WRK-TSX-CUM-DAYS
143700        WHEN 9  MOVE 30 TO WRK-TSX-CUM-DAYS
143800        WHEN 11 MOVE 30 TO WRK-TSX-CUM-DAYS
143900        WHEN 2
144000           IF WRK-TSX-LEAP-YES
144100              MOVE 29 TO WRK-TSX-CUM-DAYS
144200           ELSE
144300              MOVE 28 TO WRK-TSX-CUM-DAYS
144400           END-IF
144500     END-EVALUATE.
144600
144700     IF WRK-SEI-DD LESS 1 OR WRK-SEI-DD GREATER WRK-TSX-CUM-DAYS
144800        SET WRK-EXT-INVALID TO TRUE
144900     END-IF.
145000*----------------------------------------------------------------*
145100 4220-99-EXIT.                   EXIT.
145200*----------------------------------------------------------------*
145300*----------------------------------------------------------------*
145400 5100-INSERT-OPEN-RECORD         SECTION.
145500*----------------------------------------------------------------*
145600*    INSERT AN OPEN WORK RECORD FOR THE PORT'S WORKER 1.           *
145700     ADD 1 TO WRK-PRODTBL-COUNT.
145800     ADD 1 TO WRK-NEXT-TRACKING-SEQ.
145900     ADD 1 TO WRK-TOT-OPENED.
146000     ADD 1 TO WRK-PORT-SUB-OPENED(WRK-PORT-SUBSCR).
146100
146200     INITIALIZE WRK-PRODTBL-ENTRY(WRK-PRODTBL-COUNT).
146300     MOVE WRK-NEXT-TRACKING-SEQ TO
146400          PRDTRC01-TRACKING-SEQ(WRK-PRODTBL-COUNT).
146500     MOVE WRK-PORT-WORKER1-CD(WRK-PORT-SUBSCR) TO
146600          PRDTRC01-WORKER-CD(WRK-PRODTBL-COUNT).
146700     MOVE WRK-PORT-PROCESS-CD(WRK-PORT-SUBSCR) TO
146800          PRDTRC01-PROCESS-CD(WRK-PRODTBL-COUNT).
146900     MOVE WRK-PENDING-SCRATCH TO
147000          PRDTRC01-WORK-STATUS(WRK-PRODTBL-COUNT).
147100     MOVE PRDTRC05-SCAN-TS OF WRK-SCANTRN-REG TO
147200          PRDTRC01-START-DT(WRK-PRODTBL-COUNT).
147300     MOVE WRK-QR-TEXT TO PRDTRC01-QR-CD(WRK-PRODTBL-COUNT).
147400     PERFORM 5150-COPY-EXTRACT-TO-RECORD.
147500*----------------------------------------------------------------*
147600 5100-99-EXIT.                   EXIT.
147700*----------------------------------------------------------------*
147800*----------------------------------------------------------------*
147900 5150-COPY-EXTRACT-TO-RECORD     SECTION.
148000*----------------------------------------------------------------*
148100     MOVE WRK-EXT-SEISAN-TEHAI-NO TO
148200          PRDTRC01-SEISAN-TEHAI-NO(WRK-PRODTBL-COUNT).
148300     MOVE WRK-EXT-SEISAN-TEHAI-SUB-NO TO
148400          PRDTRC01-SEISAN-TEHAI-SUB-NO(WRK-PRODTBL-COUNT).
148500     MOVE WRK-EXT-JUCHU-NO TO
148600          PRDTRC01-JUCHU-NO(WRK-PRODTBL-COUNT).
148700     MOVE WRK-EXT-CHECK-NO TO
148800          PRDTRC01-CHECK-NO(WRK-PRODTBL-COUNT).
148900     MOVE WRK-EXT-DAISU-NO TO
149000          PRDTRC01-DAISU-NO(WRK-PRODTBL-COUNT).
149100     MOVE WRK-EXT-KYOTEN-CD TO
149200          PRDTRC01-KYOTEN-CD(WRK-PRODTBL-COUNT).
149300     MOVE WRK-EXT-SEISAKUSHO-FUKA-CD TO
149400          PRDTRC01-SEISAKUSHO-FUKA-CD(WRK-PRODTBL-COUNT).
149500     MOVE WRK-EXT-SEISAKUSHO-MAE-CD TO
149600          PRDTRC01-SEISAKUSHO-MAE-CD(WRK-PRODTBL-COUNT).
149700     MOVE WRK-EXT-SEISAKUSHO-ATO-CD TO
149800          PRDTRC01-SEISAKUSHO-ATO-CD(WRK-PRODTBL-COUNT).
149900     MOVE WRK-EXT-SHOHINGUN-CD TO
150000          PRDTRC01-SHOHINGUN-CD(WRK-PRODTBL-COUNT).
150100     MOVE WRK-EXT-SEISANBI TO
150200          PRDTRC01-SEISANBI(WRK-PRODTBL-COUNT).
150300     MOVE WRK-EXT-SEISANBI-DT TO
150400          PRDTRC01-SEISANBI-DT(WRK-PRODTBL-COUNT).
150500     MOVE WRK-EXT-SEISAN-CHECK-SUB-NO TO
150600          PRDTRC01-SEISAN-CHECK-SUB-NO(WRK-PRODTBL-COUNT).
150700     MOVE WRK-EXT-SHUKKABI TO
150800          PRDTRC01-SHUKKABI(WRK-PRODTBL-COUNT).
150900     MOVE WRK-EXT-SHUKKA-BASHO TO
151000          PRDTRC01-SHUKKA-BASHO(WRK-PRODTBL-COUNT).
151100     MOVE WRK-EXT-HONTAI-KBN TO
151200          PRDTRC01-HONTAI-KBN(WRK-PRODTBL-COUNT).
151300     MOVE WRK-EXT-HINMEI TO
151400          PRDTRC01-HINMEI(WRK-PRODTBL-COUNT).
151500     MOVE WRK-EXT-PROD-WIDTH TO
151600          PRDTRC01-PROD-WIDTH(WRK-PRODTBL-COUNT).
151700     MOVE WRK-EXT-PROD-HEIGHT TO
151800          PRDTRC01-PROD-HEIGHT(WRK-PRODTBL-COUNT).
151900     MOVE WRK-EXT-HONSEKI-CD TO
152000          PRDTRC01-HONSEKI-CD(WRK-PRODTBL-COUNT).
152100     MOVE WRK-EXT-MODEL-CD TO
152200          PRDTRC01-MODEL-CD(WRK-PRODTBL-COUNT).
152300     MOVE WRK-EXT-DB-BUNRUI-CD TO
152400          PRDTRC01-DB-BUNRUI-CD(WRK-PRODTBL-COUNT).
152500*----------------------------------------------------------------*
152600 5150-99-EXIT.                   EXIT.
152700*----------------------------------------------------------------*
152800*----------------------------------------------------------------*
152900 5200-INSERT-PAIR-RECORD         SECTION.
153000*----------------------------------------------------------------*
153100*    INSERT A SECOND IDENTICAL RECORD FOR WORKER 2 - SKIPPED IF    *
153200*    WORKER 2 IS BLANK OR EQUALS WORKER 1.                         *
153300     IF WRK-PORT-WORKER2-CD(WRK-PORT-SUBSCR) NOT EQUAL SPACES
153400        AND WRK-PORT-WORKER2-CD(WRK-PORT-SUBSCR) NOT EQUAL
153500            WRK-PORT-WORKER1-CD(WRK-PORT-SUBSCR)
153600        ADD 1 TO WRK-PRODTBL-COUNT
153700        ADD 1 TO WRK-NEXT-TRACKING-SEQ
153800        ADD 1 TO WRK-TOT-OPENED
153900        ADD 1 TO WRK-PORT-SUB-OPENED(WRK-PORT-SUBSCR)
154000        MOVE WRK-PRODTBL-ENTRY(WRK-PRODTBL-COUNT - 1) TO
154100             WRK-PRODTBL-ENTRY(WRK-PRODTBL-COUNT)
154200        MOVE WRK-NEXT-TRACKING-SEQ TO
154300             PRDTRC01-TRACKING-SEQ(WRK-PRODTBL-COUNT)
154400        MOVE WRK-PORT-WORKER2-CD(WRK-PORT-SUBSCR) TO
154500             PRDTRC01-WORKER-CD(WRK-PRODTBL-COUNT)
154600     END-IF.
154700*----------------------------------------------------------------*
154800 5200-99-EXIT.                   EXIT.
154900*----------------------------------------------------------------*
155000*----------------------------------------------------------------*
155100 5300-CLOSE-OPEN-RECORD          SECTION.
155200*----------------------------------------------------------------*
155300*    CLOSE THE MOST RECENT OPEN RECORD WITH A MATCHING QR WHOSE    *
155400*    START-DT FALLS IN THE TWO-DAY LOOKBACK WINDOW.                *
155500     SET WRK-SCAN-FOUND-NO TO TRUE.
155600     SET PR-IDX TO WRK-PRODTBL-COUNT.
155700
155800     PERFORM 5320-SCAN-FOR-OPEN-RECORD
155900              VARYING WRK-SCAN-SUB FROM WRK-PRODTBL-COUNT BY -1
156000              UNTIL WRK-SCAN-SUB < 1
156100                 OR WRK-SCAN-FOUND-YES.
156200
156300     IF WRK-SCAN-FOUND-YES
156400        ADD 1 TO WRK-TOT-CLOSED
156500        ADD 1 TO WRK-PORT-SUB-CLOSED(WRK-PORT-SUBSCR)
156600     END-IF.
156700*----------------------------------------------------------------*
156800 5300-99-EXIT.                   EXIT.
156900*----------------------------------------------------------------*
157000*----------------------------------------------------------------*
157100 5310-OVERWRITE-STATUS-LATEST    SECTION.
157200*----------------------------------------------------------------*
157300*    FIND THE LATEST OPEN RECORD FOR THE PORT'S WORKER+PROCESS     *
157400*    AND OVERWRITE ITS STATUS WITH THE NEW REWORK LABEL.          *
157500     PERFORM 5315-SCAN-FOR-WORKER-PROC-OPEN
157600              VARYING WRK-SCAN-SUB FROM WRK-PRODTBL-COUNT BY -1
157700              UNTIL WRK-SCAN-SUB < 1
157800                 OR WRK-SCAN-FOUND-YES.
157900*----------------------------------------------------------------*
158000 5310-99-EXIT.                   EXIT.
158100*----------------------------------------------------------------*
158200*----------------------------------------------------------------*
158300 5315-SCAN-FOR-WORKER-PROC-OPEN  SECTION.
158400*----------------------------------------------------------------*
158500     IF PRDTRC01-END-DT(WRK-SCAN-SUB) EQUAL SPACES
158600        AND PRDTRC01-WORKER-CD(WRK-SCAN-SUB) EQUAL
158700            WRK-PORT-WORKER1-CD(WRK-PORT-SUBSCR)
158800        AND PRDTRC01-PROCESS-CD(WRK-SCAN-SUB) EQUAL
158900            WRK-PORT-PROCESS-CD(WRK-PORT-SUBSCR)
159000        MOVE WRK-PENDING-SCRATCH TO
159100             PRDTRC01-WORK-STATUS(WRK-SCAN-SUB)
159200        SET WRK-SCAN-FOUND-YES TO TRUE
159300     END-IF.
159400*----------------------------------------------------------------*
159500 5315-99-EXIT.                   EXIT.
159600*----------------------------------------------------------------*
159700*----------------------------------------------------------------*
159800 5320-SCAN-FOR-OPEN-RECORD       SECTION.
159900*----------------------------------------------------------------*
159901*    PR-0318 (2014-03-11 DJT) - CLOSE WINDOW IS CALENDAR-DAY       *
159902*    ANCHORED, NOT A ROLLING 48-HOUR ELAPSED TEST.  WRK-REC-DAYNO *
159903*    AND WRK-SCAN-DAYNO ARE THE 8310 DAY-COUNT FOR EACH           *
159904*    TIMESTAMP'S OWN CALENDAR DATE; THE RECORD QUALIFIES ONLY     *
159905*    WHEN IT STARTED TODAY OR YESTERDAY (DIFF OF 0 OR 1), WHICH   *
159906*    MATCHES THE WINDOW [START-OF-DAY(SCAN DATE) - 1 DAY,         *
159907*    START-OF-NEXT-DAY) EXACTLY AT THE DAY BOUNDARY.              *
160000     IF PRDTRC01-END-DT(WRK-SCAN-SUB) EQUAL SPACES
160100        AND PRDTRC01-QR-CD(WRK-SCAN-SUB) EQUAL WRK-QR-TEXT
160200        MOVE PRDTRC01-START-DT(WRK-SCAN-SUB) TO WRK-TSX-TEXT
160300        PERFORM 8310-COMPUTE-TOTAL-SECONDS
160400        MOVE WRK-TSX-TOTAL-SEC    TO WRK-START-TOTAL-SEC
160401        MOVE WRK-TSX-DAYS         TO WRK-REC-DAYNO
160500        MOVE PRDTRC05-SCAN-TS OF WRK-SCANTRN-REG TO WRK-TSX-TEXT
160600        PERFORM 8310-COMPUTE-TOTAL-SECONDS
160700        MOVE WRK-TSX-TOTAL-SEC    TO WRK-END-TOTAL-SEC
160701        MOVE WRK-TSX-DAYS         TO WRK-SCAN-DAYNO
160800        COMPUTE WRK-ELAPSED-SEC = WRK-END-TOTAL-SEC
160900                                 - WRK-START-TOTAL-SEC
160901        COMPUTE WRK-DAYNO-DIFF = WRK-SCAN-DAYNO - WRK-REC-DAYNO
161000        IF WRK-DAYNO-DIFF EQUAL ZERO OR WRK-DAYNO-DIFF EQUAL 1
161200           MOVE PRDTRC05-SCAN-TS OF WRK-SCANTRN-REG TO
161300                PRDTRC01-END-DT(WRK-SCAN-SUB)
161400           PERFORM 8300-COMPUTE-WORK-TIME-SEC
161500           MOVE WRK-ELAPSED-SEC   TO
161600                PRDTRC01-WORK-TIME-SEC(WRK-SCAN-SUB)
161700           ADD WRK-ELAPSED-SEC    TO WRK-TOT-WORK-SECONDS
161800           ADD WRK-ELAPSED-SEC    TO
161900                WRK-PORT-SUB-SECONDS(WRK-PORT-SUBSCR)
162000           PERFORM 8200-FORMAT-TIMER
162100           IF WRK-PORT-WORKER1-CD(WRK-PORT-SUBSCR) NOT EQUAL
162200                 SPACES
162300              AND WRK-PORT-WORKER1-CD(WRK-PORT-SUBSCR) NOT EQUAL
162400                 PRDTRC01-WORKER-CD(WRK-SCAN-SUB)
162500              MOVE WRK-PORT-WORKER1-CD(WRK-PORT-SUBSCR) TO
162600                   PRDTRC01-WORKER-CD(WRK-SCAN-SUB)
162700           END-IF
162800           IF WRK-PORT-PROCESS-CD(WRK-PORT-SUBSCR) NOT EQUAL
162900                 SPACES
163000              AND WRK-PORT-PROCESS-CD(WRK-PORT-SUBSCR) NOT EQUAL
163100                 PRDTRC01-PROCESS-CD(WRK-SCAN-SUB)
163200              MOVE WRK-PORT-PROCESS-CD(WRK-PORT-SUBSCR) TO
163300                   PRDTRC01-PROCESS-CD(WRK-SCAN-SUB)
163400           END-IF
163500           SET WRK-SCAN-FOUND-YES TO TRUE
163600        END-IF
163700     END-IF.
163800*----------------------------------------------------------------*
163900 5320-99-EXIT.                   EXIT.
164000*----------------------------------------------------------------*
164100*----------------------------------------------------------------*
164200 5400-CLOSE-WITH-FALLBACK        SECTION.
164300*----------------------------------------------------------------*
164400*    RETRY THE CLOSE ONCE MORE; IF STILL NOT FOUND, AUDIT AND      *
164500*    CONTINUE (CR-0103).                                          *
164600     PERFORM 5300-CLOSE-OPEN-RECORD.
164700     IF WRK-SCAN-FOUND-NO
164800        MOVE 'FALLBACK CLOSE - NO OPEN RECORD' TO WRK-ERROR-MSG
164900        MOVE 'DB_ERROR'           TO WRK-FBK-STATUS
165000        PERFORM 9900-WRITE-FALLBACK-LOG THRU 9900-99-EXIT
165100     END-IF.
165200*----------------------------------------------------------------*
165300 5400-99-EXIT.                   EXIT.
165400*----------------------------------------------------------------*
165500*----------------------------------------------------------------*
165600 6100-GET-WORKER-LCD             SECTION.
165601*    PR-0346 (2014-06-18 WHK) - WAS 'LABEL' (UPPERCASE); 6400 TESTS *
165602*    THE MISSING-LABEL POLICY LITERALLY AND LOWERCASE, SO THIS      *
165603*    NEVER MATCHED - EMPTY/RAW/PREFIXED COULD NEVER BE SELECTED     *
165604*    FOR A WORKER MISS.  MATCHED TO 6200'S SPELLING.                *
165700*----------------------------------------------------------------*
165800     SEARCH ALL WRK-WORKER-ENTRY
165900        AT END
166000           MOVE 'label'           TO WRK-LOOKUP-MODE
166100           MOVE WRK-LOOKUP-WORKER-CD TO WRK-LOOKUP-LABEL
166200           PERFORM 6400-FORMAT-MISSING-LABEL
166300           MOVE WRK-LOOKUP-LABEL(1:8) TO WRK-LOOKUP-LCD
166400        WHEN PRDTRC02-WORKER-CD(WK-IDX) EQUAL WRK-LOOKUP-WORKER-CD
166500           MOVE PRDTRC02-WORKER-LCD(WK-IDX) TO WRK-LOOKUP-LCD
166600     END-SEARCH.
166700*----------------------------------------------------------------*
166800 6100-99-EXIT.                   EXIT.
166900*----------------------------------------------------------------*
167000*----------------------------------------------------------------*
167100 6200-GET-PROCESS-LCD            SECTION.
167200*----------------------------------------------------------------*
167300     SEARCH ALL WRK-PROCESS-ENTRY
167400        AT END
167500           MOVE 'label'           TO WRK-LOOKUP-MODE
167600           MOVE WRK-LOOKUP-PROCESS-CD TO WRK-LOOKUP-LABEL
167700           PERFORM 6400-FORMAT-MISSING-LABEL
167800           MOVE WRK-LOOKUP-LABEL(1:14) TO WRK-PROCESS-LCD
167900        WHEN PRDTRC03-PROCESS-CD(PC-IDX) EQUAL
168000               WRK-LOOKUP-PROCESS-CD
168100           MOVE PRDTRC03-PROCESS-LCD(PC-IDX) TO WRK-PROCESS-LCD
168200     END-SEARCH.
168300*----------------------------------------------------------------*
168400 6200-99-EXIT.                   EXIT.
168500*----------------------------------------------------------------*
168600*----------------------------------------------------------------*
168700 6300-GET-INDIRECT-INFO          SECTION.
168800*----------------------------------------------------------------*
168900     MOVE WRK-INDIRECT-CODE      TO WRK-LOOKUP-INDIRECT-CD.
169000     SET WRK-INDIRECT-FOUND-NO TO TRUE.
169100
169200     SEARCH ALL WRK-INDIRECT-ENTRY
169300        AT END
169400           MOVE '間接作業'         TO WRK-INDIRECT-RECORD-NAME
169500           MOVE '間接　'           TO WRK-INDIRECT-LCD-LABEL
169600        WHEN PRDTRC04-WORK-CODE(IN-IDX) EQUAL
169700               WRK-LOOKUP-INDIRECT-CD
169800           MOVE PRDTRC04-RECORD-NAME(IN-IDX) TO
169900                WRK-INDIRECT-RECORD-NAME
170000           MOVE PRDTRC04-LCD-LABEL(IN-IDX) TO
170100                WRK-INDIRECT-LCD-LABEL
170200           SET WRK-INDIRECT-FOUND-YES TO TRUE
170300     END-SEARCH.
170400*----------------------------------------------------------------*
170500 6300-99-EXIT.                   EXIT.
170600*----------------------------------------------------------------*
170700*----------------------------------------------------------------*
170800 6400-FORMAT-MISSING-LABEL       SECTION.
170900*----------------------------------------------------------------*
171000*    MISSING-MASTER LABEL POLICY: LABEL(DEFAULT)/EMPTY/RAW/        *
171100*    PREFIXED (PR-0244).                                          *
171200     EVALUATE WRK-LOOKUP-MODE
171300        WHEN 'empty'
171400           MOVE SPACES            TO WRK-LOOKUP-LABEL
171500        WHEN 'raw'
171600           CONTINUE
171700        WHEN 'prefixed'
171800           STRING '未:' WRK-LOOKUP-LABEL DELIMITED BY SIZE
171900                  INTO WRK-PENDING-SCRATCH
172000           MOVE WRK-PENDING-SCRATCH TO WRK-LOOKUP-LABEL
172100        WHEN OTHER
172200           MOVE '未登録'           TO WRK-LOOKUP-LABEL
172300     END-EVALUATE.
172400*----------------------------------------------------------------*
172500 6400-99-EXIT.                   EXIT.
172600*----------------------------------------------------------------*
172700*----------------------------------------------------------------*
172800 7100-UPDATE-PAIR-STATE          SECTION.
172900*----------------------------------------------------------------*
173000*    RULE 4 - SOLO/PAIR WORKER STATE MACHINE DRIVEN BY BADGE       *
173100*    SCANS WITHIN A 5-SECOND WINDOW (CR-0014).                    *
173101*    PR-0322 (2014-05-06 DJT) - USES ITS OWN WRK-PAIR-GAP-SEC, NOT *
173102*    THE REPORT-FACING WRK-ELAPSED-SEC (SEE NOTE AT THAT FIELD).   *
173200     MOVE WRK-QR-TEXT(4:WRK-QR-LEN) TO WRK-LOOKUP-WORKER-CD.
173300
173400     IF WRK-PORT-LAST-WKR-TS(WRK-PORT-SUBSCR) NOT EQUAL SPACES
173500        MOVE WRK-PORT-LAST-WKR-TS(WRK-PORT-SUBSCR) TO WRK-TSX-TEXT
173600        PERFORM 8310-COMPUTE-TOTAL-SECONDS
173700        MOVE WRK-TSX-TOTAL-SEC    TO WRK-START-TOTAL-SEC
173800        MOVE PRDTRC05-SCAN-TS OF WRK-SCANTRN-REG TO WRK-TSX-TEXT
173900        PERFORM 8310-COMPUTE-TOTAL-SECONDS
174000        MOVE WRK-TSX-TOTAL-SEC    TO WRK-END-TOTAL-SEC
174100        COMPUTE WRK-PAIR-GAP-SEC = WRK-END-TOTAL-SEC
174200                                 - WRK-START-TOTAL-SEC
174300        IF WRK-PAIR-GAP-SEC GREATER 5
174400           MOVE 0 TO WRK-PORT-RECENT-CNT(WRK-PORT-SUBSCR)
174500           MOVE SPACES TO WRK-PORT-RECENT-1(WRK-PORT-SUBSCR)
174600                          WRK-PORT-RECENT-2(WRK-PORT-SUBSCR)
174700                          WRK-PORT-RECENT-3(WRK-PORT-SUBSCR)
174800        END-IF
174900     END-IF.
175000
175100     MOVE WRK-PORT-RECENT-2(WRK-PORT-SUBSCR) TO
175200          WRK-PORT-RECENT-1(WRK-PORT-SUBSCR)
175300     MOVE WRK-PORT-RECENT-3(WRK-PORT-SUBSCR) TO
175400          WRK-PORT-RECENT-2(WRK-PORT-SUBSCR)
175500     MOVE WRK-LOOKUP-WORKER-CD TO WRK-PORT-RECENT-3(WRK-PORT-SUBSCR).
175600     IF WRK-PORT-RECENT-CNT(WRK-PORT-SUBSCR) LESS 3
175700        ADD 1 TO WRK-PORT-RECENT-CNT(WRK-PORT-SUBSCR)
175800     END-IF.
175900     MOVE PRDTRC05-SCAN-TS OF WRK-SCANTRN-REG TO
176000          WRK-PORT-LAST-WKR-TS(WRK-PORT-SUBSCR).
176100
176200     EVALUATE TRUE
176300        WHEN WRK-PORT-PAIR-NO(WRK-PORT-SUBSCR)
176400           AND WRK-PORT-RECENT-CNT(WRK-PORT-SUBSCR) EQUAL 1
176500           MOVE WRK-PORT-RECENT-3(WRK-PORT-SUBSCR) TO
176600                WRK-PORT-WORKER1-CD(WRK-PORT-SUBSCR)
176700           MOVE SPACES TO WRK-PORT-WORKER2-CD(WRK-PORT-SUBSCR)
176800        WHEN WRK-PORT-PAIR-NO(WRK-PORT-SUBSCR)
176900           AND WRK-PORT-RECENT-CNT(WRK-PORT-SUBSCR) EQUAL 2
177000           SET WRK-PORT-PAIR-YES(WRK-PORT-SUBSCR) TO TRUE
177100           MOVE WRK-PORT-RECENT-2(WRK-PORT-SUBSCR) TO
177200                WRK-PORT-WORKER1-CD(WRK-PORT-SUBSCR)
177300           MOVE WRK-PORT-RECENT-3(WRK-PORT-SUBSCR) TO
177400                WRK-PORT-WORKER2-CD(WRK-PORT-SUBSCR)
177500        WHEN WRK-PORT-PAIR-NO(WRK-PORT-SUBSCR)
177600           AND WRK-PORT-RECENT-CNT(WRK-PORT-SUBSCR) EQUAL 3
177700           SET WRK-PORT-PAIR-YES(WRK-PORT-SUBSCR) TO TRUE
177800           MOVE WRK-PORT-RECENT-1(WRK-PORT-SUBSCR) TO
177900                WRK-PORT-WORKER1-CD(WRK-PORT-SUBSCR)
178000           MOVE WRK-PORT-RECENT-3(WRK-PORT-SUBSCR) TO
178100                WRK-PORT-WORKER2-CD(WRK-PORT-SUBSCR)
178200        WHEN WRK-PORT-PAIR-YES(WRK-PORT-SUBSCR)
178300           AND WRK-PORT-RECENT-CNT(WRK-PORT-SUBSCR) EQUAL 1
178400           SET WRK-PORT-PAIR-NO(WRK-PORT-SUBSCR) TO TRUE
178500           MOVE WRK-PORT-RECENT-3(WRK-PORT-SUBSCR) TO
178600                WRK-PORT-WORKER1-CD(WRK-PORT-SUBSCR)
178700           MOVE SPACES TO WRK-PORT-WORKER2-CD(WRK-PORT-SUBSCR)
178800        WHEN WRK-PORT-PAIR-YES(WRK-PORT-SUBSCR)
178900           AND WRK-PORT-RECENT-CNT(WRK-PORT-SUBSCR) EQUAL 2
179000           MOVE WRK-PORT-RECENT-2(WRK-PORT-SUBSCR) TO
179100                WRK-PORT-WORKER1-CD(WRK-PORT-SUBSCR)
179200           MOVE WRK-PORT-RECENT-3(WRK-PORT-SUBSCR) TO
179300                WRK-PORT-WORKER2-CD(WRK-PORT-SUBSCR)
179400        WHEN OTHER
179500           CONTINUE
179600     END-EVALUATE.
179700*----------------------------------------------------------------*
179800 7100-99-EXIT.                   EXIT.
179900*----------------------------------------------------------------*
180000*----------------------------------------------------------------*
180100 7200-PICK-PAIR-DISPLAY-NAME     SECTION.
180200*----------------------------------------------------------------*
180300     MOVE WRK-PORT-WORKER1-CD(WRK-PORT-SUBSCR) TO
180400          WRK-LOOKUP-WORKER-CD.
180500     PERFORM 6100-GET-WORKER-LCD.
180600     MOVE WRK-LOOKUP-LCD TO WRK-WORKER1-LCD.
180700
180800     IF WRK-PORT-WORKER2-CD(WRK-PORT-SUBSCR) NOT EQUAL SPACES
180900        MOVE WRK-PORT-WORKER2-CD(WRK-PORT-SUBSCR) TO
181000             WRK-LOOKUP-WORKER-CD
181100        PERFORM 6100-GET-WORKER-LCD
181200        MOVE WRK-LOOKUP-LCD TO WRK-WORKER2-LCD
181300        STRING WRK-WORKER1-LCD DELIMITED BY SPACE
181400               '+'             DELIMITED BY SIZE
181500               INTO WRK-PAIR-DISPLAY-NAME
181600     ELSE
181700        MOVE SPACES TO WRK-WORKER2-LCD WRK-PAIR-DISPLAY-NAME
181800     END-IF.
181900*----------------------------------------------------------------*
182000 7200-99-EXIT.                   EXIT.
182100*----------------------------------------------------------------*
182200*----------------------------------------------------------------*
182300 8100-FORMAT-CHECKNO-LCD         SECTION.
182400*----------------------------------------------------------------*
182500     MOVE 0 TO WRK-CHECKNO-LEN.
182600     SET  WRK-SCAN-FOUND-NO TO TRUE.
182700
182800     PERFORM 8110-SCAN-CHECKNO-LEN
182900              VARYING WRK-SCAN-SUB FROM 13 BY -1
183000              UNTIL WRK-SCAN-SUB < 1
183100                 OR WRK-SCAN-FOUND-YES.
183200
183300     EVALUATE TRUE
183400        WHEN WRK-CHECKNO-LEN EQUAL ZERO
183500           MOVE SPACES            TO WRK-CHECKNO-LCD
183600        WHEN WRK-CHECKNO-LEN NOT GREATER 6
183700           MOVE WRK-CHECKNO-RAW(1:6) TO WRK-CHECKNO-LCD
183800        WHEN WRK-CHECKNO-LEN NOT LESS 11
183900           MOVE WRK-CHECKNO-LCD-SRC  TO WRK-CHECKNO-LCD
184000        WHEN OTHER
184100           MOVE SPACES            TO WRK-CHECKNO-LCD
184200     END-EVALUATE.
184300*----------------------------------------------------------------*
184400 8100-99-EXIT.                   EXIT.
184500*----------------------------------------------------------------*
184600*----------------------------------------------------------------*
184700 8110-SCAN-CHECKNO-LEN           SECTION.
184800*----------------------------------------------------------------*
184900     IF WRK-CHECKNO-RAW(WRK-SCAN-SUB:1) NOT EQUAL SPACE
185000        MOVE WRK-SCAN-SUB         TO WRK-CHECKNO-LEN
185100        SET  WRK-SCAN-FOUND-YES   TO TRUE
185200     END-IF.
185300*----------------------------------------------------------------*
185400 8110-99-EXIT.                   EXIT.
185500*----------------------------------------------------------------*
185600*----------------------------------------------------------------*
185700 8200-FORMAT-TIMER               SECTION.
185800*----------------------------------------------------------------*
185900     IF WRK-ELAPSED-SEC LESS ZERO
186000        MOVE 0 TO WRK-ELAPSED-SEC
186100     END-IF.
186200
186300     DIVIDE WRK-ELAPSED-SEC BY 60 GIVING WRK-TIMER-MIN
186400             REMAINDER WRK-TIMER-SEC.
186500     MOVE WRK-TIMER-MIN           TO WRK-TIMER-MIN-DISP.
186600     MOVE WRK-TIMER-SEC           TO WRK-TIMER-SEC-DISP.
186700     STRING WRK-TIMER-MIN-DISP    DELIMITED BY SIZE
186800            ':'                  DELIMITED BY SIZE
186900            WRK-TIMER-SEC-DISP    DELIMITED BY SIZE
187000            INTO WRK-TIMER-DISPLAY.
187100*----------------------------------------------------------------*
187200 8200-99-EXIT.                   EXIT.
187300*----------------------------------------------------------------*
187400*----------------------------------------------------------------*
187500 8300-COMPUTE-WORK-TIME-SEC      SECTION.
187600*----------------------------------------------------------------*
187700*    TRUNCATION (INTEGER FLOOR) OF END-START; NO ROUNDING.  THE    *
187800*    ACTUAL SUBTRACTION HAPPENS IN THE CALLER (5320); THIS         *
187900*    PARAGRAPH ONLY ENFORCES THE NON-NEGATIVE CLAMP.               *
188000     IF WRK-ELAPSED-SEC LESS ZERO
188100        MOVE 0 TO WRK-ELAPSED-SEC
188200     END-IF.
188300*----------------------------------------------------------------*
188400 8300-99-EXIT.                   EXIT.
188500*----------------------------------------------------------------*
188600*----------------------------------------------------------------*
188700 8310-COMPUTE-TOTAL-SECONDS      SECTION.
188800*----------------------------------------------------------------*
188900*    DAY-COUNT SINCE 2000-01-01 (Y2K-031) PLUS HH:MM:SS SECONDS.   *
189000     IF WRK-TSX-YYYY GREATER 2000
189100        COMPUTE WRK-TSX-TMP-A = WRK-TSX-YYYY - 2001
189200        DIVIDE WRK-TSX-TMP-A BY 4 GIVING WRK-TSX-LEAP-COUNT
189300        ADD 1 TO WRK-TSX-LEAP-COUNT
189400     ELSE
189500        MOVE 0 TO WRK-TSX-LEAP-COUNT
189600     END-IF.
189700
189800     DIVIDE WRK-TSX-YYYY BY 4 GIVING WRK-TSX-YEARS-PART
189900             REMAINDER WRK-TSX-TMP-A.
190000     IF WRK-TSX-TMP-A EQUAL ZERO
190100        SET WRK-TSX-LEAP-YES TO TRUE
190200     ELSE
190300        SET WRK-TSX-LEAP-NO TO TRUE
190400     END-IF.
190500
190600     EVALUATE WRK-TSX-MM
190700        WHEN 1  MOVE 0   TO WRK-TSX-CUM-DAYS
190800        WHEN 2  MOVE 31  TO WRK-TSX-CUM-DAYS
190900        WHEN 3  MOVE 59  TO WRK-TSX-CUM-DAYS
191000        WHEN 4  MOVE 90  TO WRK-TSX-CUM-DAYS
191100        WHEN 5  MOVE 120 TO WRK-TSX-CUM-DAYS
191200        WHEN 6  MOVE 151 TO WRK-TSX-CUM-DAYS
191300        WHEN 7  MOVE 181 TO WRK-TSX-CUM-DAYS
191400        WHEN 8  MOVE 212 TO WRK-TSX-CUM-DAYS
191500        WHEN 9  MOVE 243 TO WRK-TSX-CUM-DAYS
191600        WHEN 10 MOVE 273 TO WRK-TSX-CUM-DAYS
191700        WHEN 11 MOVE 304 TO WRK-TSX-CUM-DAYS
191800        WHEN 12 MOVE 334 TO WRK-TSX-CUM-DAYS
191900     END-EVALUATE.
192000
192100     COMPUTE WRK-TSX-DAYS = (WRK-TSX-YYYY - 2000) * 365
192200                           + WRK-TSX-LEAP-COUNT
192300                           + WRK-TSX-CUM-DAYS
192400                           + (WRK-TSX-DD - 1).
192500
192600     IF WRK-TSX-LEAP-YES AND WRK-TSX-MM GREATER 2
192700        ADD 1 TO WRK-TSX-DAYS
192800     END-IF.
192900
193000     COMPUTE WRK-TSX-TOTAL-SEC = (WRK-TSX-DAYS * 86400)
193100                                + (WRK-TSX-HH * 3600)
193200                                + (WRK-TSX-MI * 60)
193300                                +  WRK-TSX-SS.
193400*----------------------------------------------------------------*
193500 8310-99-EXIT.                   EXIT.
193600*----------------------------------------------------------------*
193601*----------------------------------------------------------------*
193602 8400-FORMAT-STATUS-LABEL        SECTION.
193603*----------------------------------------------------------------*
193604*    PR-0318 (2014-03-11 DJT) - FIXED-WIDTH STATUS-LABEL TEXT FOR   *
193605*    THE PORT'S CURRENT WRK-PORT-WORK-STATUS CODE.  NO REPORT        *
193606*    COLUMN CONSUMES THIS YET; IT IS CALLED HERE SO THE FORMATTER    *
193607*    EXISTS AND CAN BE WIRED INTO A DISPLAY COLUMN WHEN ONE IS       *
193608*    ADDED.  'R' (RETRY) IS NOT SET BY ANY CURRENT BATCH LOGIC -     *
193609*    SEE THE NOTE AT WRK-PORT-ST-RETRY.                             *
193610     EVALUATE TRUE
193611        WHEN WRK-PORT-ST-WORKING(WRK-PORT-SUBSCR)
193612           MOVE '作業中　　'          TO WRK-PORT-STATUS-LABEL
193613        WHEN WRK-PORT-ST-WAITING(WRK-PORT-SUBSCR)
193614           MOVE '待機中　　'          TO WRK-PORT-STATUS-LABEL
193615        WHEN WRK-PORT-ST-ENDED(WRK-PORT-SUBSCR)
193616           MOVE '作業終了　'          TO WRK-PORT-STATUS-LABEL
193617        WHEN WRK-PORT-ST-RETRY(WRK-PORT-SUBSCR)
193618           MOVE '再接続中　'          TO WRK-PORT-STATUS-LABEL
193619        WHEN OTHER
193620           MOVE SPACES                TO WRK-PORT-STATUS-LABEL
193621     END-EVALUATE.
193622*----------------------------------------------------------------*
193623 8400-99-EXIT.                   EXIT.
193624*----------------------------------------------------------------*
193700*----------------------------------------------------------------*
193800 9010-TEST-FS-SCANTRN            SECTION.
193801*    PR-0346 (2014-06-18 WHK) - GO TO PAST THE ABEND CALL ON A     *
193802*    GOOD STATUS, PER THE SHOP'S FILE-STATUS-TEST CONVENTION.      *
193900*----------------------------------------------------------------*
194000     IF WRK-FS-SCANTRN           EQUAL ZEROS OR 10
194010        GO TO 9010-TEST-99-EXIT
194020     END-IF.
194100     MOVE WRK-FS-SCANTRN         TO  WRK-ERROR-CODE.
194200     PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT.
194400*----------------------------------------------------------------*
194500 9010-TEST-99-EXIT.              EXIT.
194600*----------------------------------------------------------------*
194700*----------------------------------------------------------------*
194800 9020-TEST-FS-STNCFG             SECTION.
194900*----------------------------------------------------------------*
195000     IF WRK-FS-STNCFG            EQUAL ZEROS OR 10
195010        GO TO 9020-TEST-99-EXIT
195020     END-IF.
195100     MOVE WRK-FS-STNCFG          TO  WRK-ERROR-CODE.
195200     PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT.
195400*----------------------------------------------------------------*
195500 9020-TEST-99-EXIT.              EXIT.
195600*----------------------------------------------------------------*
195700*----------------------------------------------------------------*
195800 9030-TEST-FS-WKRMST             SECTION.
195900*----------------------------------------------------------------*
196000     IF WRK-FS-WKRMST            EQUAL ZEROS OR 10
196010        GO TO 9030-TEST-99-EXIT
196020     END-IF.
196100     MOVE WRK-FS-WKRMST          TO  WRK-ERROR-CODE.
196200     PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT.
196400*----------------------------------------------------------------*
196500 9030-TEST-99-EXIT.              EXIT.
196600*----------------------------------------------------------------*
196700*----------------------------------------------------------------*
196800 9040-TEST-FS-PRCMST             SECTION.
196900*----------------------------------------------------------------*
197000     IF WRK-FS-PRCMST            EQUAL ZEROS OR 10
197010        GO TO 9040-TEST-99-EXIT
197020     END-IF.
197100     MOVE WRK-FS-PRCMST          TO  WRK-ERROR-CODE.
197200     PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT.
197400*----------------------------------------------------------------*
197500 9040-TEST-99-EXIT.              EXIT.
197600*----------------------------------------------------------------*
197700*----------------------------------------------------------------*
197800 9050-TEST-FS-INDMST             SECTION.
197900*----------------------------------------------------------------*
198000     IF WRK-FS-INDMST            EQUAL ZEROS OR 10
198010        GO TO 9050-TEST-99-EXIT
198020     END-IF.
198100     MOVE WRK-FS-INDMST          TO  WRK-ERROR-CODE.
198200     PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT.
198400*----------------------------------------------------------------*
198500 9050-TEST-99-EXIT.              EXIT.
198600*----------------------------------------------------------------*
198700*----------------------------------------------------------------*
198800 9060-TEST-FS-PRODOUT            SECTION.
198900*----------------------------------------------------------------*
199000     IF WRK-FS-PRODOUT           EQUAL ZEROS
199010        GO TO 9060-TEST-99-EXIT
199020     END-IF.
199100     MOVE WRK-FS-PRODOUT         TO  WRK-ERROR-CODE.
199200     PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT.
199400*----------------------------------------------------------------*
199500 9060-TEST-99-EXIT.              EXIT.
199600*----------------------------------------------------------------*
199700*----------------------------------------------------------------*
199800 9500-GET-DATE-TIME              SECTION.
199900*----------------------------------------------------------------*
200000     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
200100     MOVE YY                     TO YYYY-FORMATTED.
200200     MOVE MM                     TO MM-FORMATTED.
200300     MOVE DD                     TO DD-FORMATTED.
200400     ADD  2000                   TO YYYY-FORMATTED.
200500
200600     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
200700     MOVE HOUR                   TO HOUR-FORMATTED.
200800     MOVE MINUTE                 TO MINUTE-FORMATTED.
200900     MOVE SECOND                 TO SECOND-FORMATTED.
201000*----------------------------------------------------------------*
201100 9500-99-EXIT.                   EXIT.
201200*----------------------------------------------------------------*
201300*----------------------------------------------------------------*
201400 9900-WRITE-FALLBACK-LOG         SECTION.
201500*----------------------------------------------------------------*
201600*    AUDIT LINE: yyyy-mm-dd hh:mm:ss, <context>, <status>,         *
201700*    port=<port>, qr=<qr>                                         *
201701*    PR-0318 (2014-03-11 DJT) - RE-ACCEPT THE CLOCK HERE SO THE    *
201702*    STAMP REFLECTS WHEN THE AUDIT LINE IS WRITTEN, NOT WHEN THE   *
201703*    RUN STARTED, AND STRING IN HH:MM:SS ALONG WITH THE DATE.      *
201704     PERFORM 9500-GET-DATE-TIME THRU 9500-99-EXIT.
201800     STRING YYYY-FORMATTED '-' MM-FORMATTED '-' DD-FORMATTED ' '
201801            HOUR-FORMATTED ':' MINUTE-FORMATTED ':' SECOND-FORMATTED
201900            DELIMITED BY SIZE INTO WRK-FBK-DATE.
202000     MOVE WRK-ERROR-MSG           TO WRK-FBK-CONTEXT.
202100     STRING 'port=' WRK-PORT-NUM  DELIMITED BY SIZE
202200            INTO WRK-FBK-PORT-TAG.
202300     STRING 'qr='  WRK-QR-TEXT(1:40) DELIMITED BY SIZE
202400            INTO WRK-FBK-QR-TAG.
202500
202600     MOVE WRK-FBKLOG-LINE          TO FD-REG-FBKLOG.
202700     WRITE FD-REG-FBKLOG.
202800     PERFORM 9910-TEST-FS-FBKLOG THRU 9910-99-EXIT.
202900*----------------------------------------------------------------*
203000 9900-99-EXIT.                   EXIT.
203100*----------------------------------------------------------------*
203200*----------------------------------------------------------------*
203300 9910-TEST-FS-FBKLOG             SECTION.
203400*----------------------------------------------------------------*
203500     IF WRK-FS-FBKLOG            EQUAL ZEROS
203510        GO TO 9910-99-EXIT
203520     END-IF.
203600     MOVE WRK-FS-FBKLOG          TO  WRK-ERROR-CODE.
203700     PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT.
203900*----------------------------------------------------------------*
204000 9910-99-EXIT.                   EXIT.
204100*----------------------------------------------------------------*
204200*----------------------------------------------------------------*
204300 9999-CALL-ABEND-PGM             SECTION.
204400*----------------------------------------------------------------*
204500     MOVE WRK-DATE-FORMATTED      TO WRK-ERROR-DATE.
204600     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.
204700     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.
204800*----------------------------------------------------------------*
204900 9999-99-EXIT.                   EXIT.
205000*----------------------------------------------------------------*
