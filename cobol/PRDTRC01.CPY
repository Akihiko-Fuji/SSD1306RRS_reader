000100*================================================================*
000200*    COPYBOOK......: PRDTRC01                                   *
000300*    PROJECT.......: PRODTRAC - PRODUCTION TRACING BATCH CORE   *
000400*    GOAL..........: PRODUCTION-RECORD LAYOUT - ONE PER OPENED   *
000500*                     WORK RECORD (FD-REG-PRODOUT AND THE        *
000600*                     IN-MEMORY WRK-PRODTBL-REC TABLE ELEMENT).  *
000700*----------------------------------------------------------------*
000800*    CHANGE LOG..........................................:      *
000900*    1989-06-12 RMM  0000  ORIGINAL LAYOUT.                      *
001000*    1991-02-04 RMM  0041  ADDED PLANT LOAD/PRE/POST CODES.      *
001100*    1994-11-21 LCS  0077  ADDED PRODUCT WIDTH/HEIGHT FIELDS.     *
001200*    1998-09-08 LCS  0103  Y2K - SEISANBI-DT ADDED AS 8-BYTE      *
001300*                     YYYYMMDD COMPANION TO THE YYMMDD FIELD.     *
001400*    2003-05-30 AMF  0140  ADDED DB-BUNRUI-CD TRAILER.            *
001500*----------------------------------------------------------------*
001600 03  PRDTRC01-TRACKING-SEQ           PIC 9(09).
001700 03  PRDTRC01-WORKER-CD              PIC X(10).
001800 03  PRDTRC01-PROCESS-CD             PIC X(05).
001900 03  PRDTRC01-WORK-STATUS            PIC X(32).
002000 03  PRDTRC01-START-DT               PIC X(14).
002100 03  PRDTRC01-END-DT                 PIC X(14).
002200 03  PRDTRC01-WORK-TIME-SEC          PIC 9(07).
002300 03  PRDTRC01-QR-CD                  PIC X(400).
002400 03  PRDTRC01-SEISAN-TEHAI-NO        PIC X(12).
002500 03  PRDTRC01-SEISAN-TEHAI-SUB-NO    PIC X(03).
002600 03  PRDTRC01-JUCHU-NO               PIC X(11).
002700 03  PRDTRC01-CHECK-NO               PIC X(13).
002800 03  PRDTRC01-DAISU-NO               PIC X(07).
002900 03  PRDTRC01-KYOTEN-CD              PIC X(06).
003000 03  PRDTRC01-SEISAKUSHO-FUKA-CD     PIC X(06).
003100 03  PRDTRC01-SEISAKUSHO-MAE-CD      PIC X(06).
003200 03  PRDTRC01-SEISAKUSHO-ATO-CD      PIC X(06).
003300 03  PRDTRC01-SHOHINGUN-CD           PIC X(01).
003400 03  PRDTRC01-SEISANBI               PIC X(06).
003500 03  PRDTRC01-SEISANBI-DT            PIC X(08).
003600 03  PRDTRC01-SEISAN-CHECK-SUB-NO    PIC X(03).
003700 03  PRDTRC01-SHUKKABI                PIC X(06).
003800 03  PRDTRC01-SHUKKA-BASHO           PIC X(02).
003900 03  PRDTRC01-HONTAI-KBN             PIC X(01).
004000 03  PRDTRC01-HINMEI                 PIC X(23).
004100 03  PRDTRC01-PROD-WIDTH             PIC X(05).
004200 03  PRDTRC01-PROD-HEIGHT            PIC X(05).
004300 03  PRDTRC01-HONSEKI-CD             PIC X(04).
004400 03  PRDTRC01-MODEL-CD               PIC X(02).
004500 03  PRDTRC01-DB-BUNRUI-CD           PIC X(03).
004600*    QUANTITY FIELDS - CARRIED BUT NEVER POPULATED BY PTRC0001;  *
004700*    ALWAYS ZERO.  KEPT FOR LAYOUT COMPATIBILITY WITH THE        *
004800*    ON-LINE SYSTEM'S PRODUCTION RECORD.                         *
004900 03  PRDTRC01-TEHAI-SURYO             PIC S9(09)V9(03) VALUE ZERO.
005000 03  PRDTRC01-KANSAN-MAE              PIC S9(03)V9(06) VALUE ZERO.
005100 03  PRDTRC01-KANSAN-ATO              PIC S9(03)V9(06) VALUE ZERO.
005200 03  PRDTRC01-TOTAL-METER             PIC S9(06)       VALUE ZERO.
005300 03  PRDTRC01-FUKA-KANZAN             PIC S9(03)V9(06) VALUE ZERO.
005400 03  PRDTRC01-MAE-KANZAN              PIC S9(03)V9(06) VALUE ZERO.
005500 03  PRDTRC01-ATO-KANZAN              PIC S9(03)V9(06) VALUE ZERO.
005600 03  FILLER                           PIC X(10).
