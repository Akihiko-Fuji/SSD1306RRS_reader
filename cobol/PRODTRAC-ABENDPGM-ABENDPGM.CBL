000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ABENDPGM.
000600 AUTHOR.         W H KOVACS.
000700 INSTALLATION.   GREENWOOD DIE AND STAMPING - MIS DEPT.
000800 DATE-WRITTEN.   14/03/1989.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       COMPANY CONFIDENTIAL - SHOP FLOOR SYSTEMS ONLY.
001100*----------------------------------------------------------------*
001200*                GREENWOOD DIE AND STAMPING - MIS DEPT           *
001300*                     PRODUCTION SYSTEMS GROUP                   *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: ABENDPGM.                                     *
001600*    ANALYST.....: W H KOVACS                                    *
001700*    PROGRAMMER..: W H KOVACS                                    *
001800*    DATE........: 14/03/1989                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: PRODTRAC - PRODUCTION TRACING BATCH CORE      *
002100*----------------------------------------------------------------*
002200*    GOAL........: SHOP-WIDE ABNORMAL-END UTILITY.  CALLED BY     *
002300*                  ANY PRODTRAC PROGRAM ON A FATAL FILE-STATUS    *
002400*                  OR SYSTEM ERROR; PRINTS THE ERROR BANNER,      *
002500*                  LOOKS UP A PLAIN-LANGUAGE DESCRIPTION FROM      *
002600*                  THE SHOP'S ERROR-CODE TABLE, AND STOPS THE      *
002700*                  RUN.  HOLDS NO FILES OF ITS OWN.                *
002800*----------------------------------------------------------------*
002900*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003000*                   NONE - SEE CALLING PROGRAM.                  *
003100*----------------------------------------------------------------*
003200*    TABLE DB2...:  NONE.                                        *
003300*----------------------------------------------------------------*
003400*    CHANGE LOG...........................................:      *
003500*    1989-03-14 WHK  CR-0001  ORIGINAL PROGRAM - BANNER/STOP ONLY,CR-0001 
003600*                     CARRIED OVER FROM THE CUSTOMER MASTER SUITE.*
003700*    1991-06-11 RMM  CR-0088  ADDED THE E01-E10 ERROR-CODE TABLE  CR-0088 
003800*                     SO THE BANNER CAN SHOW A PLAIN DESCRIPTION.  *
003900*    1993-11-29 LCS  CR-0140  SPLIT FATAL-CODE SUFFIX OUT OF THE  CR-0140 
004000*                     CALLER'S RAW ERROR-CODE FOR THE TABLE SEARCH.*
004100*    1998-09-08 AMF  Y2K-017  ERROR-DATE REDEFINES CHECKED FOR     Y2K-017
004200*                     4-DIGIT YEAR FORMAT PASSED IN FROM CALLERS.  *
004300*    2001-04-19 AMF  PR-0244  ADDED THE SECOND-LINE REMEDY TEXT    PR-0244
004400*                     THE BANNER (E.G. "CONTACT THE ADMINISTRATOR").*
004410*    2014-06-18 WHK  PR-0346  SHOP STANDARD REVIEW: 0000-MAIN-     PR-0346
004420*                     PROCESS NOW PERFORMS ITS THREE STEPS THRU   *
004430*                     THEIR EXIT PARAGRAPHS, AND 3000'S FOUND/     *
004440*                     UNCLASSIFIED BRANCH IS GO TO DISPATCH, NOT   *
004450*                     IF/ELSE, PER THE SHOP'S CONTROL-FLOW RULE.   *
004500*----------------------------------------------------------------*
004600*================================================================*
004700*           E N V I R O N M E N T      D I V I S I O N           *
004800*================================================================*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200      C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700*================================================================*
005800*                  D A T A      D I V I S I O N                  *
005900*================================================================*
006000 DATA DIVISION.
006100 FILE SECTION.
006200*
006300*-----------------------------------------------------------------*
006400*                  WORKING-STORAGE SECTION                        *
006500*-----------------------------------------------------------------*
006600 WORKING-STORAGE SECTION.
006700
006800*-----------------------------------------------------------------*
006900*    SHOP ERROR-CODE TABLE (CR-0088) - FATAL CODES ABORT THE RUN;  *
007000*    TEMPORARY CODES ARE LOGGED BY THE CALLER AND NEVER REACH      *
007100*    THIS PROGRAM.                                                 *
007200*-----------------------------------------------------------------*
007300 01 WRK-ERROR-TABLE.
007400    05 WRK-ERR-ENTRY OCCURS 5 TIMES INDEXED BY ET-IDX.
007500       10 WRK-ERR-CODE                    PIC X(03).
007600       10 WRK-ERR-TEXT                    PIC X(30).
007700       10 WRK-ERR-REMEDY                  PIC X(30).
007800    05 FILLER                              PIC X(08).
007900
008000 01 WRK-FATAL-CODE                        PIC X(03).
008100 01 WRK-FOUND-FLAG                        PIC X(01).
008200    88 WRK-FOUND-YES                             VALUE 'Y'.
008300    88 WRK-FOUND-NO                              VALUE 'N'.
008400 01 WRK-ET-SUB              COMP          PIC 9(02) VALUE 0.
008500
008600*-----------------------------------------------------------------*
008700*                      LINKAGE SECTION                            *
008800*    NO FILLER ON WRK-ERROR-LOG - IT IS PASSED BYTE-FOR-BYTE ON    *
008900*    THE CALLER'S CALL USING AND MUST MATCH ITS LAYOUT EXACTLY.    *
009000*-----------------------------------------------------------------*
009100 LINKAGE SECTION.
009200 01 WRK-ERROR-LOG.
009300    03 WRK-PROGRAM                         PIC X(08).
009400    03 WRK-ERROR-MSG                       PIC X(30).
009500    03 WRK-ERROR-CODE                      PIC X(30).
009600*    FIRST THREE BYTES CARRY THE FATAL MNEMONIC (E01,E02,...);     *
009700*    THE REMAINDER IS FREE-FORM FILE-STATUS/DIAGNOSTIC TEXT.       *
009800    03 WRK-ERROR-CODE-VIEW REDEFINES WRK-ERROR-CODE.
009900       05 WRK-ERROR-CODE-PFX               PIC X(03).
010000       05 FILLER                           PIC X(27).
010100    03 WRK-ERROR-DATE                      PIC X(10).
010200*    BROKEN-DOWN VIEW OF THE CALLER'S FORMATTED DD-MM-YYYY DATE.   *
010300    03 WRK-ERROR-DATE-VIEW REDEFINES WRK-ERROR-DATE.
010400       05 WRK-EDP-DD                       PIC X(02).
010500       05 FILLER                           PIC X(01).
010600       05 WRK-EDP-MM                       PIC X(02).
010700       05 FILLER                           PIC X(01).
010800       05 WRK-EDP-YYYY                     PIC X(04).
010900    03 WRK-ERROR-TIME                      PIC X(08).
011000*    BROKEN-DOWN VIEW OF THE CALLER'S FORMATTED HH:MM:SS TIME.     *
011100    03 WRK-ERROR-TIME-VIEW REDEFINES WRK-ERROR-TIME.
011200       05 WRK-ETP-HH                       PIC X(02).
011300       05 FILLER                           PIC X(01).
011400       05 WRK-ETP-MI                       PIC X(02).
011500       05 FILLER                           PIC X(01).
011600       05 WRK-ETP-SS                       PIC X(02).
011700*================================================================*
011800 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
011900*================================================================*
012000*----------------------------------------------------------------*
012100 0000-MAIN-PROCESS               SECTION.
012200*----------------------------------------------------------------*
012300     PERFORM 1000-LOAD-ERROR-TABLE THRU 1000-99-EXIT.
012400     PERFORM 2000-LOOKUP-ERROR-CODE THRU 2000-99-EXIT.
012500     PERFORM 3000-PRINT-ABEND-BANNER THRU 3000-99-EXIT.
012600
012700     STOP RUN.
012800*----------------------------------------------------------------*
012900 0000-99-EXIT.                   EXIT.
013000*----------------------------------------------------------------*
013100*----------------------------------------------------------------*
013200 1000-LOAD-ERROR-TABLE           SECTION.
013300*----------------------------------------------------------------*
013400*    ONLY THE FATAL CODES (CR-0088) ARE CARRIED HERE; E05, E06,    *
013500*    E08 AND E10 ARE TEMPORARY AND HANDLED BY THE CALLER ITSELF.   *
013600     MOVE 'E01'                   TO WRK-ERR-CODE(1).
013700     MOVE 'DB CONNECT ERROR'      TO WRK-ERR-TEXT(1).
013800     MOVE 'CONTACT THE ADMINISTRATOR' TO WRK-ERR-REMEDY(1).
013900
014000     MOVE 'E02'                   TO WRK-ERR-CODE(2).
014100     MOVE 'CONFIGURATION ERROR'   TO WRK-ERR-TEXT(2).
014200     MOVE 'CONTACT THE ADMINISTRATOR' TO WRK-ERR-REMEDY(2).
014300
014400     MOVE 'E03'                   TO WRK-ERR-CODE(3).
014500     MOVE 'DB WRITE ERROR'        TO WRK-ERR-TEXT(3).
014600     MOVE 'CONTACT THE ADMINISTRATOR' TO WRK-ERR-REMEDY(3).
014700
014800     MOVE 'E04'                   TO WRK-ERR-CODE(4).
014900     MOVE 'DB DISCONNECTED'       TO WRK-ERR-TEXT(4).
015000     MOVE 'RESTART THE JOB'       TO WRK-ERR-REMEDY(4).
015100
015200     MOVE 'E07'                   TO WRK-ERR-CODE(5).
015300     MOVE 'READER NOT FOUND'      TO WRK-ERR-TEXT(5).
015400     MOVE 'RECONNECT AND RESTART' TO WRK-ERR-REMEDY(5).
015500*----------------------------------------------------------------*
015600 1000-99-EXIT.                   EXIT.
015700*----------------------------------------------------------------*
015800*----------------------------------------------------------------*
015900 2000-LOOKUP-ERROR-CODE           SECTION.
016000*----------------------------------------------------------------*
016100     MOVE WRK-ERROR-CODE-PFX      TO WRK-FATAL-CODE.
016200     SET  WRK-FOUND-NO            TO TRUE.
016300
016400     PERFORM 2100-SCAN-ERROR-TABLE
016500              VARYING WRK-ET-SUB FROM 1 BY 1
016600              UNTIL WRK-ET-SUB GREATER 5
016700                 OR WRK-FOUND-YES.
016800*----------------------------------------------------------------*
016900 2000-99-EXIT.                   EXIT.
017000*----------------------------------------------------------------*
017100*----------------------------------------------------------------*
017200 2100-SCAN-ERROR-TABLE            SECTION.
017300*----------------------------------------------------------------*
017400     IF WRK-ERR-CODE(WRK-ET-SUB) EQUAL WRK-FATAL-CODE
017500        SET ET-IDX TO WRK-ET-SUB
017600        SET WRK-FOUND-YES TO TRUE
017700     END-IF.
017800*----------------------------------------------------------------*
017900 2100-99-EXIT.                   EXIT.
018000*----------------------------------------------------------------*
018100*----------------------------------------------------------------*
018200 3000-PRINT-ABEND-BANNER          SECTION.
018300*----------------------------------------------------------------*
018301*    PR-0346 (2014-06-18 WHK) - DESCRIPTION/UNCLASSIFIED BRANCH   *
018302*    NOW DISPATCHES BY GO TO, NOT IF/ELSE, TO MATCH THE BANNER    *
018303*    SECTION'S NUMBERED-PARAGRAPH CONVENTION.                     *
018400     DISPLAY '**********************************'.
018500     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.
018600     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
018700     DISPLAY '*DATE: ' WRK-ERROR-DATE '                *'.
018800     DISPLAY '*TIME: ' WRK-ERROR-TIME '                  *'.
018900     DISPLAY '*YEAR: ' WRK-EDP-YYYY '  RUN HOUR: ' WRK-ETP-HH
019000             '       *'.
019100     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
019200     DISPLAY '*CALLER PROGRAM.....:' WRK-PROGRAM '    *'.
019300     DISPLAY '*ERROR CODE:                     *'.
019400     DISPLAY '* ' WRK-ERROR-CODE ' *'.
019500     DISPLAY '*ERROR MESSAGE:                  *'.
019600     DISPLAY '* ' WRK-ERROR-MSG ' *'.
019700
019710     IF WRK-FOUND-YES
019720        GO TO 3100-SHOW-DESCRIPTION
019730     END-IF.
019740     GO TO 3200-SHOW-UNCLASSIFIED.
019750*----------------------------------------------------------------*
019760 3100-SHOW-DESCRIPTION.
019800        DISPLAY '*ERROR DESCRIPTION:              *'.
019900        DISPLAY '* ' WRK-ERR-TEXT(ET-IDX) ' *'.
020000        DISPLAY '*REMEDY:                         *'.
020100        DISPLAY '* ' WRK-ERR-REMEDY(ET-IDX) ' *'.
020110     GO TO 3300-SHOW-CLOSE.
020120*----------------------------------------------------------------*
020200 3200-SHOW-UNCLASSIFIED.
020300     DISPLAY '*ERROR DESCRIPTION: UNCLASSIFIED *'.
020310*----------------------------------------------------------------*
020320 3300-SHOW-CLOSE.
020700     DISPLAY '**********************************'.
020800*----------------------------------------------------------------*
020900 3000-99-EXIT.                   EXIT.
021000*----------------------------------------------------------------*
