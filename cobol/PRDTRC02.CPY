000100*================================================================*
000200*    COPYBOOK......: PRDTRC02                                   *
000300*    PROJECT.......: PRODTRAC - PRODUCTION TRACING BATCH CORE   *
000400*    GOAL..........: WORKER-MASTER LAYOUT, KEYED BY WORKER-CD.   *
000500*                     RECLEN 82 - SORTED BY WORKER-CD ASCENDING. *
000600*----------------------------------------------------------------*
000700*    CHANGE LOG..........................................:      *
000800*    1990-01-15 RMM  0000  ORIGINAL LAYOUT.                      *
000900*    1996-07-03 LCS  0055  WORKER-LCD SHORTENED TO 8 BYTES TO     *
001000*                     MATCH THE SHOP-FLOOR DISPLAY WIDTH.        *
001100*----------------------------------------------------------------*
001200*    NOTE - THIS LAYOUT IS EXACTLY 82 BYTES WITH NO SPARE BYTE;   *
001300*    NO TRAILING FILLER IS CARRIED SO THE PHYSICAL RECLEN STAYS   *
001400*    AT THE SAME 82 BYTES THE READER PROGRAMS WERE BUILT AGAINST. *
001500 03  PRDTRC02-WORKER-CD              PIC X(10).
001600 03  PRDTRC02-WORKER-NAME            PIC X(64).
001700 03  PRDTRC02-WORKER-LCD             PIC X(08).
