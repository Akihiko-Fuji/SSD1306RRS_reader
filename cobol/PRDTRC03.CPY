000100*================================================================*
000200*    COPYBOOK......: PRDTRC03                                   *
000300*    PROJECT.......: PRODTRAC - PRODUCTION TRACING BATCH CORE   *
000400*    GOAL..........: PROCESS-MASTER LAYOUT, KEYED BY PROCESS-CD. *
000500*                     RECLEN 83 - SORTED BY PROCESS-CD ASCENDING.*
000600*----------------------------------------------------------------*
000700*    CHANGE LOG..........................................:      *
000800*    1990-01-15 RMM  0000  ORIGINAL LAYOUT.                      *
000900*    1999-03-22 AMF  0062  Y2K SWEEP - NO DATE FIELDS HERE, NO    *
001000*                     CHANGE REQUIRED; ENTRY KEPT FOR THE AUDIT.  *
001100*----------------------------------------------------------------*
001200*    NOTE - THIS LAYOUT IS EXACTLY 83 BYTES WITH NO SPARE BYTE;   *
001300*    NO TRAILING FILLER IS CARRIED SO THE PHYSICAL RECLEN STAYS   *
001400*    AT THE SAME 83 BYTES THE READER PROGRAMS WERE BUILT AGAINST. *
001500 03  PRDTRC03-PROCESS-CD             PIC X(05).
001600 03  PRDTRC03-PROCESS-NAME           PIC X(64).
001700 03  PRDTRC03-PROCESS-LCD            PIC X(14).
