000100*================================================================*
000200*    COPYBOOK......: PRDTRC06                                   *
000300*    PROJECT.......: PRODTRAC - PRODUCTION TRACING BATCH CORE   *
000400*    GOAL..........: STATION-CONFIG LAYOUT - ONE PER PORT-ID,    *
000500*                     REPLACES THE ON-LINE SYSTEM'S CONFIG.INI.  *
000600*                     RECLEN 23.                                *
000700*----------------------------------------------------------------*
000800*    CHANGE LOG..........................................:      *
000900*    1997-04-02 LCS  0000  ORIGINAL LAYOUT.                      *
001000*----------------------------------------------------------------*
001100*    NOTE - THIS LAYOUT IS EXACTLY 23 BYTES WITH NO SPARE BYTE;   *
001200*    NO TRAILING FILLER IS CARRIED SO THE PHYSICAL RECLEN STAYS   *
001300*    AT THE SAME 23 BYTES THE READER PROGRAM WAS BUILT AGAINST.   *
001400 03  PRDTRC06-PORT-ID                PIC X(02).
001500 03  PRDTRC06-DEFAULT-WORKER-CD      PIC X(10).
001600 03  PRDTRC06-DEFAULT-PROCESS-CD     PIC X(05).
001700 03  PRDTRC06-FACTORY-CD             PIC X(06).
